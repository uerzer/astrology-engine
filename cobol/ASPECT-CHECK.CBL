000100******************************************************************
000200* Author: J. DUMONT
000300* Date:   1989-03-06
000400* Purpose: SOUS-PROGRAMME (verifie un angle de synastrie entre
000500*          deux planetes contre une table d'aspects fixe)
000600******************************************************************
000700******************************************************************
000800* HISTORIQUE DES MODIFICATIONS
000900*-----------------------------------------------------------------
001000* 1989-03-06  JD   PROGRAMME INITIAL - TEST DE L'ASPECT DE
001100*                  CONJONCTION SEUL POUR LE RAPPORT DE SYNASTHIE.
001200* 1990-07-19  JD   AJOUT DE L'OPPOSITION ET DU TRIGONE A LA TABLE
001300*                  D'ASPECTS (DEM. NO 4417).
001400* 1991-11-02  RC   AJOUT DU CARRE ET DU SEXTILE - TABLE COMPLETE
001500*                  A 5 ASPECTS (DEM. NO 4553).
001600* 1993-05-14  RC   CORRECTION - L'ECART ETAIT CALCULE SUR LA
001700*                  LONGITUDE ABSOLUE AU LIEU DU DEGRE DANS LE
001800*                  SIGNE.  VOIR NOTE DU CLIENT (DEM. NO 5012).
001900* 1995-02-27  MF   NORMALISATION DE L'ECART A 360 DEGRES AVANT
002000*                  COMPARAISON AUX ANGLES CIBLES (DEM. NO 5190).
002100* 1996-09-03  MF   AJOUT DU CHAMP ORBE EN SORTIE POUR LE TRI DES
002200*                  ASPECTS DANS LE PROGRAMME APPELANT.
002300* 1998-12-08  PB   REVUE AN 2000 - AUCUN CHAMP DATE DANS CE SOUS-
002400*                  PROGRAMME, RIEN A CONVERTIR. CERTIFIE CONFORME.
002500* 1999-01-11  PB   AJOUT DU SWITCH UPSI-0 DE TRACE (DEBOGAGE DES
002600*                  ORBES) DEMANDE PAR LE SUPPORT.
002700* 2001-06-20  GL   LE SCORE DE L'ASPECT EST MAINTENANT RETOURNE
002800*                  SIGNE (LES ASPECTS DURS SONT NEGATIFS).
002900* 2004-10-05  GL   MENAGE - RETRAIT DU GO TO SUPERFLU DANS
003000*                  9000-SORTIE-NORMALE (DEM. NO 6201).
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. ASPECT-CHECK.
003400 AUTHOR. J. DUMONT.
003500 INSTALLATION. CRACK-INFO - SERVICE ASTROLOGIE.
003600 DATE-WRITTEN. 1989-03-06.
003700 DATE-COMPILED.
003800 SECURITY. NON CLASSIFIE.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON W-TRACE-ORBES-ON
004700            OFF W-TRACE-ORBES-OFF
004800     CLASS ZODIAC-DIGIT IS "0" THRU "9".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*****************************TABLE DES ASPECTS********************
005500* TABLE INITIALISEE PAR REDEFINES D'UNE ZONE LITTERALE - AUCUN
005600* NIVEAU 88 DE VALUE N'EST PERMIS SUR UNE ENTREE OCCURS.
005700*******************************************************************
005800 01  W-TABLE-ASPECTS-LIT.
005900     05  FILLER  PIC X(18) VALUE "CONJONCTION000080E".
006000     05  FILLER  PIC X(18) VALUE "OPPOSITION 180080M".
006100     05  FILLER  PIC X(18) VALUE "TRIGONE    120060H".
006200     05  FILLER  PIC X(18) VALUE "CARRE      090060O".
006300     05  FILLER  PIC X(18) VALUE "SEXTILE    060040F".
006400
006500 01  W-TABLE-ASPECTS REDEFINES W-TABLE-ASPECTS-LIT.
006600     05  W-ASPECT-ENTREE OCCURS 5 TIMES
006700                         INDEXED BY W-IX-ASPECT.
006800         10  W-AS-NOM        PIC X(11).
006900         10  W-AS-ANGLE      PIC 9(3).
007000         10  W-AS-ORBE-MAX   PIC 9(2).
007100         10  W-AS-SCORE      PIC S9(2).
007200
007300* LE DERNIER OCTET DE CHAQUE ENTREE (W-AS-SCORE) PORTE LE SIGNE
007400* EN SURIMPRESSION DE ZONE (ZONED, COMME A L'ACCOUTUMEE POUR UN
007500* S9 EN DISPLAY) - PAS DE CARACTERE "+"/"-" SEPARE DANS LA
007600* LITTERALE.  LES ASPECTS DURS (OPPOSITION, CARRE) PORTENT LE
007700* SCORE NEGATIF ANNONCE A L'HISTORIQUE DE 2001 CI-DESSUS.
007800
007900 01  W-TRAVAIL.
008000     05  W-ECART-BRUT            PIC S9(4)V99.
008100     05  W-ECART-BRUT-AFF REDEFINES W-ECART-BRUT PIC S9(4)V99.
008200     05  W-ECART-NORME           PIC 9(4)V99.
008300     05  W-ECART-NORME-ALT REDEFINES W-ECART-NORME.
008400         10  W-EN-ENTIER         PIC 9(4).
008500         10  W-EN-DECIMALE       PIC 99.
008600     05  W-ECART-ANGLE           PIC S9(4)V99.
008700     05  W-ORBE-CALCULE          PIC 9(4)V99.
008800     05  W-CONST-360             PIC 9(3)   VALUE 360.
008900     05  W-CONST-360-TRACE REDEFINES W-CONST-360 PIC X(3).
009000     05  FILLER                  PIC X(04)   VALUE SPACES.
009100
009200* DRAPEAUX UPSI-0 ET MESSAGE RESERVE POUR UN ANGLE HORS TABLE -
009300* NIVEAU 77 HABITUEL DU SERVICE POUR LES DRAPEAUX ET MESSAGES
009400* ISOLES (MEME USAGE DU COMMUTATEUR QUE DANS ASTRMAIN).
009500 77  W-TRACE-ORBES-ON            PIC 9 VALUE 0.
009600 77  W-TRACE-ORBES-OFF           PIC 9 VALUE 0.
009700 77  W-MSG-ASPECT-HORS-TABLE     PIC X(40) VALUE
009800         "AUCUN ASPECT NE CORRESPOND A CET ECART.".
009900
010000 LINKAGE SECTION.
010100
010200 01  W-DEG-1                 PIC 9(2)V99.
010300 01  W-DEG-2                 PIC 9(2)V99.
010400 01  W-IND-ASPECT            PIC 9       COMP.
010500 01  W-NOM-ASPECT-OUT        PIC X(11).
010600 01  W-ORBE-OUT              PIC 9(2)V99.
010700 01  W-SCORE-OUT             PIC S9(2).
010800 01  W-TROUVE-OUT            PIC X.
010900     88  W-ASPECT-TROUVE            VALUE "Y".
011000     88  W-ASPECT-NON-TROUVE        VALUE "N".
011100
011200 PROCEDURE DIVISION USING W-DEG-1 W-DEG-2 W-IND-ASPECT
011300                          W-NOM-ASPECT-OUT W-ORBE-OUT
011400                          W-SCORE-OUT W-TROUVE-OUT.
011500
011600 00000-MAIN-PROCEDURE.
011700     MOVE "N" TO W-TROUVE-OUT.
011800     MOVE SPACES TO W-NOM-ASPECT-OUT.
011900     MOVE ZERO TO W-ORBE-OUT W-SCORE-OUT.
012000
012100     PERFORM 01000-CALCULER-ECART.
012200     SET W-IX-ASPECT TO W-IND-ASPECT.
012300     PERFORM 02000-COMPARER-A-LA-CIBLE.
012400
012500     GOBACK.
012600
012700******************************************************************
012800*  L'ECART EST PRIS SUR LE DEGRE DANS LE SIGNE TEL QUE STOCKE -
012900*  PAS SUR LA LONGITUDE ZODIACALE ABSOLUE (VOIR DEM. NO 5012).
013000******************************************************************
013100 01000-CALCULER-ECART.
013200     IF W-DEG-1 NOT < W-DEG-2
013300         SUBTRACT W-DEG-2 FROM W-DEG-1 GIVING W-ECART-BRUT
013400     ELSE
013500         SUBTRACT W-DEG-1 FROM W-DEG-2 GIVING W-ECART-BRUT
013600     END-IF.
013700
013800     MOVE W-ECART-BRUT TO W-ECART-NORME.
013900     IF W-ECART-NORME > 180
014000         SUBTRACT W-ECART-NORME FROM W-CONST-360
014100                  GIVING W-ECART-NORME
014200     END-IF.
014300
014400 02000-COMPARER-A-LA-CIBLE.
014500     COMPUTE W-ECART-ANGLE =
014600             W-ECART-NORME - W-AS-ANGLE(W-IX-ASPECT).
014700     IF W-ECART-ANGLE NOT < ZERO
014800         MOVE W-ECART-ANGLE TO W-ORBE-CALCULE
014900     ELSE
015000         COMPUTE W-ORBE-CALCULE = ZERO - W-ECART-ANGLE
015100     END-IF.
015200
015300     IF W-ORBE-CALCULE NOT > W-AS-ORBE-MAX(W-IX-ASPECT)
015400         MOVE "Y"                          TO W-TROUVE-OUT
015500         MOVE W-AS-NOM(W-IX-ASPECT)         TO W-NOM-ASPECT-OUT
015600         MOVE W-ORBE-CALCULE                TO W-ORBE-OUT
015700         MOVE W-AS-SCORE(W-IX-ASPECT)        TO W-SCORE-OUT
015800     END-IF.
