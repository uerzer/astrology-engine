000100******************************************************************
000200* Author: L. TREMBLAY
000300* Date:   1991-02-11
000400* Purpose: ANALYSE DE THEME NATAL - CALCUL DES REPARTITIONS
000500*          ELEMENT/MODALITE, DES AMAS PLANETAIRES, DES DOMINANTES
000600*          ET DES TYPES DE PERSONNALITE (MBTI/ENNEAGRAMME), PUIS
000700*          IMPRESSION DU RAPPORT D'ANALYSE NATALE.
000800******************************************************************
000900******************************************************************
001000* HISTORIQUE DES MODIFICATIONS
001100*-----------------------------------------------------------------
001200* 1991-02-11  LT   PROGRAMME INITIAL - REPARTITION ELEMENT ET
001300*                  MODALITE, IMPRESSION DU RAPPORT DE BASE.
001400* 1991-09-30  LT   AJOUT DES AMAS (STELLIUMS) PAR SIGNE.
001500* 1992-04-22  RC   AJOUT DES AMAS PAR MAISON (DEM. NO 4488).
001600* 1992-11-17  RC   AJOUT DU CALCUL DES DOMINANTES (ELEMENT,
001700*                  MODALITE, SIGNE, PLANETE).
001800* 1993-06-08  MF   AJOUT DE L'INFERENCE MBTI (DEM. NO 5077).
001900* 1994-01-26  MF   AJOUT DE L'INFERENCE ENNEAGRAMME AVEC AILE.
002000* 1994-08-15  PB   REVISION DE LA SECTION POSITIONS PLANETAIRES -
002100*                  AJOUT DU MARQUEUR DE RETROGRADATION.
002200* 1995-05-03  PB   CORRECTION DU CALCUL DE LA BARRE DE REPARTITION
002300*                  (DIVISION ENTIERE PAR 2, VOIR DEM. NO 5401).
002400* 1996-10-21  GL   LE SIGNE ASCENDANT NE CONTRIBUE PLUS A LA
002500*                  REPARTITION ELEMENT/MODALITE (DEM. NO 5588).
002600* 1998-12-14  PB   REVUE AN 2000 - LES DATES DE NAISSANCE SONT DES
002700*                  ZONES X AFFICHEES TELLES QUELLES, AUCUN CALCUL
002800*                  DE DATE DANS CE PROGRAMME. CERTIFIE CONFORME.
002900* 1999-02-02  PB   LE RAPPORT EST MAINTENANT CONSTRUIT EN MEMOIRE
003000*                  (TABLE DE LIGNES) ET RETOURNE AU PROGRAMME
003100*                  APPELANT QUI EN FAIT L'ECRITURE (DEM. NO 5790).
003200* 2002-03-19  GL   AJOUT DU DEPARTAGE DOCUMENTE POUR LES DOMINANTES
003300*                  A EGALITE (DEM. NO 6044).
003400* 2006-07-11  DN   MENAGE DE FIN D'ANNEE - RETRAIT DE CODE MORT
003500*                  DANS 05000-CALCULER-ENNEAGRAMME (DEM. NO 6380).
003600* 2009-02-16  GL   CORRECTION - 02300-CUMULER-ELEMENT-MODALITE
003700*                  CUMULAIT UN COMPTE DE 1 AU LIEU DU POIDS DE LA
003800*                  PLANETE; LA RECHERCHE DU POIDS EST MAINTENANT
003900*                  FAITE AVANT LE CUMUL (DEM. NO 6429).
004000* 2009-08-03  GL   02100-TRAITER-UNE-PLANETE SAUTE MAINTENANT LE
004100*                  CUMUL ELEMENT/MODALITE ET LA RECHERCHE DE POIDS
004200*                  QUAND LE SIGNE EST INCONNU DE LA TABLE, AU LIEU
004300*                  DE LES EXECUTER POUR RIEN (DEM. NO 6452).
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. NATALRPT.
004700 AUTHOR. L. TREMBLAY.
004800 INSTALLATION. CRACK-INFO - SERVICE ASTROLOGIE.
004900 DATE-WRITTEN. 1991-02-11.
005000 DATE-COMPILED.
005100 SECURITY. NON CLASSIFIE.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS LETTRE-MBTI IS "E" "I" "N" "S" "T" "F" "J" "P".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*  DRAPEAU DE RECHERCHE GENERIQUE (SIGNE/PLANETE) ET MESSAGE
006600*  RESERVE POUR LE CAS D'UNE FICHE SANS AUCUNE PLANETE - NIVEAU
006700*  77 HABITUEL DU SERVICE POUR LES DRAPEAUX ET MESSAGES ISOLES.
006800 77  W-TROUVE                PIC X       VALUE "N".
006900     88  W-EST-TROUVE                VALUE "Y".
007000 77  W-MSG-AUCUNE-PLANETE    PIC X(40)   VALUE
007100         "AUCUNE PLANETE FOURNIE POUR LE CALCUL.".
007200****************************COMPTEURS*****************************
007300 01  W-INDICES.
007400     05  W-IX-PLANETE        PIC 9(2)    COMP.
007500     05  W-IX-SIGNE          PIC 9(2)    COMP.
007600     05  W-IX-ELEMENT        PIC 9(2)    COMP.
007700     05  W-IX-MODALITE       PIC 9(2)    COMP.
007800     05  W-IX-MAISON         PIC 9(2)    COMP.
007900     05  W-IX-TYPE           PIC 9(2)    COMP.
008000     05  W-IX-BARRE          PIC 9(2)    COMP.
008100     05  W-MEILLEUR-IX       PIC 9(2)    COMP.
008200     05  FILLER              PIC X(06)   VALUE SPACES.
008300
008400****************************TABLE DU ZODIAQUE**********************
008500* TABLE INITIALISEE PAR REDEFINES D'UNE ZONE LITTERALE, COMME DANS
008600* ASPECT-CHECK - AUCUNE VALUE N'EST PERMISE SUR UNE ENTREE OCCURS.
008700* CODE ELEMENT: F=FEU  E=TERRE  A=AIR  W=EAU
008800* CODE MODALITE: C=CARDINAL  X=FIXE  M=MUABLE
008900********************************************************************
009000 01  W-ZODIAQUE-LIT.
009100     05  FILLER  PIC X(14) VALUE "ARIES       FC".
009200     05  FILLER  PIC X(14) VALUE "TAURUS      EX".
009300     05  FILLER  PIC X(14) VALUE "GEMINI      AM".
009400     05  FILLER  PIC X(14) VALUE "CANCER      WC".
009500     05  FILLER  PIC X(14) VALUE "LEO         FX".
009600     05  FILLER  PIC X(14) VALUE "VIRGO       EM".
009700     05  FILLER  PIC X(14) VALUE "LIBRA       AC".
009800     05  FILLER  PIC X(14) VALUE "SCORPIO     WX".
009900     05  FILLER  PIC X(14) VALUE "SAGITTARIUS FM".
010000     05  FILLER  PIC X(14) VALUE "CAPRICORN   EC".
010100     05  FILLER  PIC X(14) VALUE "AQUARIUS    AX".
010200     05  FILLER  PIC X(14) VALUE "PISCES      WM".
010300
010400 01  W-ZODIAQUE-TAB REDEFINES W-ZODIAQUE-LIT.
010500     05  W-ZOD-ENTREE OCCURS 12 TIMES INDEXED BY W-IX-ZOD.
010600         10  W-ZOD-SIGNE     PIC X(12).
010700         10  W-ZOD-ELEM      PIC X.
010800         10  W-ZOD-MODE      PIC X.
010900
011000****************************TABLE DES POIDS PLANETAIRES************
011100 01  W-POIDS-LIT.
011200     05  FILLER  PIC X(12) VALUE "SUN       10".
011300     05  FILLER  PIC X(12) VALUE "MOON      10".
011400     05  FILLER  PIC X(12) VALUE "MERCURY   05".
011500     05  FILLER  PIC X(12) VALUE "VENUS     05".
011600     05  FILLER  PIC X(12) VALUE "MARS      05".
011700     05  FILLER  PIC X(12) VALUE "JUPITER   03".
011800     05  FILLER  PIC X(12) VALUE "SATURN    03".
011900     05  FILLER  PIC X(12) VALUE "URANUS    02".
012000     05  FILLER  PIC X(12) VALUE "NEPTUNE   02".
012100     05  FILLER  PIC X(12) VALUE "PLUTO     02".
012200     05  FILLER  PIC X(12) VALUE "TRUE NODE 01".
012300     05  FILLER  PIC X(12) VALUE "CHIRON    01".
012400
012500 01  W-POIDS-TAB REDEFINES W-POIDS-LIT.
012600     05  W-POIDS-ENTREE OCCURS 12 TIMES INDEXED BY W-IX-POIDS.
012700         10  W-POIDS-NOM     PIC X(10).
012800         10  W-POIDS-VAL     PIC 9(2).
012900
013000****************************ZONES DE TRAVAIL - RECHERCHE***********
013100 01  W-RECHERCHE.
013200     05  W-NOM-MAJ           PIC X(10).
013300     05  W-SIGNE-MAJ         PIC X(12).
013400     05  W-POIDS-COURANT     PIC 9(2)    COMP.
013500     05  W-ELEM-COURANT      PIC X.
013600     05  W-MODE-COURANT      PIC X.
013700     05  W-SIGNE-IX-COURANT  PIC 9(2)    COMP.
013800     05  W-POIDS-MEILLEUR    PIC 9(2)    COMP.
013900     05  FILLER              PIC X(10)   VALUE SPACES.
014000
014100****************************RECHERCHE GENERIQUE DE PLANETE*********
014200 01  W-RECH-PLANETE.
014300     05  W-RP-NOM-CHERCHE    PIC X(10).
014400     05  W-RP-TROUVEE        PIC X.
014500         88  W-RP-EST-TROUVEE        VALUE "Y".
014600     05  W-RP-SIGNE          PIC X(12).
014700     05  W-RP-DEGRE          PIC 9(2)V99.
014800     05  W-RP-MAISON         PIC 9(2).
014900     05  W-RP-RETRO          PIC X(1).
015000     05  W-RP-ELEM           PIC X.
015100     05  FILLER              PIC X(05)   VALUE SPACES.
015200
015300****************************ZONES SAUVEGARDEES - ENNEAGRAMME*******
015400 01  W-ENN-PLANETES.
015500     05  W-ENN-SOLEIL-SIGNE      PIC X(12).
015600     05  W-ENN-SOLEIL-MAISON     PIC 9(2).
015700     05  W-ENN-SOLEIL-OK         PIC X.
015800     05  W-ENN-LUNE-SIGNE        PIC X(12).
015900     05  W-ENN-LUNE-MAISON       PIC 9(2).
016000     05  W-ENN-LUNE-OK           PIC X.
016100     05  W-ENN-VENUS-MAISON      PIC 9(2).
016200     05  W-ENN-VENUS-OK          PIC X.
016300     05  W-ENN-SATURNE-MAISON    PIC 9(2).
016400     05  W-ENN-SATURNE-OK        PIC X.
016500     05  W-ENN-MERCURE-MAISON    PIC 9(2).
016600     05  W-ENN-MERCURE-OK        PIC X.
016700     05  W-ENN-JUPITER-MAISON    PIC 9(2).
016800     05  W-ENN-JUPITER-OK        PIC X.
016900     05  W-ENN-MARS-MAISON       PIC 9(2).
017000     05  W-ENN-MARS-OK           PIC X.
017100     05  FILLER                  PIC X(15) VALUE SPACES.
017200
017300****************************ZONES MBTI******************************
017400 01  W-MBTI-CALCUL.
017500     05  W-SCORE-PENSEE          PIC S9(3)V9.
017600     05  W-SCORE-PENSEE-ALT REDEFINES W-SCORE-PENSEE PIC S9(4).
017700     05  W-SCORE-SENTIMENT       PIC S9(3)V9.
017800     05  W-SEUIL-INTUITION       PIC S9(4)V9.
017900     05  W-SEUIL-PERCEPTION      PIC S9(4)V9.
018000     05  W-SEUIL-PERCEPTION-ALT REDEFINES W-SEUIL-PERCEPTION
018100                                 PIC S9(5).
018200     05  FILLER                  PIC X(08) VALUE SPACES.
018300
018400****************************TABLES D'AMAS (STELLIUMS)**************
018500 01  W-AMAS-IMPRIMES.
018600     05  W-SIGNE-IMPRIME  OCCURS 12 TIMES PIC X.
018700     05  W-MAISON-IMPRIME OCCURS 12 TIMES PIC X.
018800     05  FILLER           PIC X(10)   VALUE SPACES.
018900
019000 01  W-LISTE-PLANETES.
019100     05  W-LISTE-TEXTE       PIC X(78).
019200     05  W-LISTE-PTR         PIC 9(3)    COMP.
019300     05  W-AMAS-SIGNE-CIBLE  PIC X(12).
019400     05  W-AMAS-MAISON-CIBLE PIC 9(2).
019500     05  W-AMAS-NB-TROUVE    PIC 9(2)    COMP.
019600     05  W-AMAS-NB-AFF       PIC 9.
019700     05  W-AMAS-LONGUEUR     PIC 9(2)    COMP.
019800     05  W-AMAS-EXISTE       PIC X       VALUE "N".
019900     05  FILLER              PIC X(05)   VALUE SPACES.
020000
020100****************************BARRE DE REPARTITION*******************
020200 01  W-BARRE-ZONE.
020300     05  W-BARRE             PIC X(30)   VALUE SPACES.
020400     05  W-BARRE-N           PIC 9(2)    COMP.
020500
020600****************************LIGNE DE TRAVAIL POUR IMPRESSION*******
020700 01  W-LIGNE-COURANTE        PIC X(80)   VALUE SPACES.
020800 01  W-TITRE-SECTION         PIC X(80)   VALUE SPACES.
020900
021000 01  W-REGLE-EGAL            PIC X(80)   VALUE ALL "=".
021100 01  W-REGLE-TIRET           PIC X(80)   VALUE ALL "-".
021200
021300****************************ZONES EDITEES POUR L'IMPRESSION********
021400 01  W-LIGNE-GRANDTROIS.
021500     05  W-LGT-LIBELLE       PIC X(26).
021600     05  W-LGT-SIGNE         PIC X(12).
021700     05  W-LGT-DEGRE         PIC ZZ9.99.
021800     05  FILLER              PIC X(04)   VALUE "deg ".
021900     05  FILLER              PIC X(01)   VALUE SPACE.
022000     05  W-LGT-SUITE         PIC X(30).
022100     05  FILLER              PIC X(08)   VALUE SPACES.
022200
022300 01  W-LIGNE-POSITION.
022400     05  W-LP-NOM            PIC X(12).
022500     05  FILLER              PIC X(03)   VALUE " | ".
022600     05  W-LP-SIGNE          PIC X(12).
022700     05  FILLER              PIC X(01)   VALUE SPACE.
022800     05  W-LP-DEGRE          PIC ZZ9.99.
022900     05  FILLER              PIC X(08)   VALUE "deg | Ho".
023000     05  FILLER              PIC X(04)   VALUE "use ".
023100     05  W-LP-MAISON         PIC 99.
023200     05  W-LP-RETRO          PIC X(02).
023300     05  FILLER              PIC X(18)   VALUE SPACES.
023400
023500 01  W-LIGNE-DISTRIB.
023600     05  FILLER              PIC X(02)   VALUE SPACES.
023700     05  W-LD-LIBELLE        PIC X(08).
023800     05  FILLER              PIC X(03)   VALUE " | ".
023900     05  W-LD-COMPTE         PIC ZZ9.
024000     05  FILLER              PIC X(01)   VALUE SPACE.
024100     05  W-LD-BARRE          PIC X(30).
024200     05  FILLER              PIC X(33)   VALUE SPACES.
024300
024400 01  W-LIGNE-AMAS.
024500     05  W-LA-LOCALISATION   PIC X(14).
024600     05  FILLER              PIC X(02)   VALUE SPACE.
024700     05  W-LA-PARENTH        PIC X(12).
024800     05  FILLER              PIC X(02)   VALUE ": ".
024900     05  W-LA-LISTE          PIC X(50).
025000
025100 01  W-LOCALISATION-SIGNE    PIC X(14).
025200 01  W-LOCALISATION-MAISON.
025300     05  FILLER              PIC X(06)   VALUE "House ".
025400     05  W-LM-NUMERO         PIC 9(2).
025500     05  FILLER              PIC X(06)   VALUE SPACES.
025600
025700 LINKAGE SECTION.
025800
025900 01  W-FICHE-PERSONNE.
026000     05  W-FP-CODE                 PIC X(4).
026100     05  W-FP-NOM                  PIC X(20).
026200     05  W-FP-DATE-NAIS            PIC X(10).
026300     05  W-FP-HEURE-NAIS           PIC X(5).
026400     05  W-FP-LIEU                 PIC X(30).
026500     05  W-FP-FUSEAU               PIC X(20).
026600     05  W-FP-NB-PLANETES          PIC 9(2)    COMP.
026700     05  W-FP-PLANETE OCCURS 12 TIMES INDEXED BY W-FP-IX-PLANETE.
026800         10  W-FP-PL-NOM           PIC X(10).
026900         10  W-FP-PL-SIGNE         PIC X(12).
027000         10  W-FP-PL-DEGRE         PIC 9(2)V99.
027100         10  W-FP-PL-MAISON        PIC 9(2).
027200         10  W-FP-PL-RETRO         PIC X(1).
027300     05  W-FP-ASC-SIGNE            PIC X(12).
027400     05  W-FP-ASC-DEGRE            PIC 9(2)V99.
027500     05  W-FP-ELEM-CPT OCCURS 4 TIMES PIC 9(2) COMP.
027600     05  W-FP-MODE-CPT OCCURS 3 TIMES PIC 9(2) COMP.
027700     05  W-FP-SIGNE-POIDS OCCURS 12 TIMES PIC 9(2) COMP.
027800     05  W-FP-SIGNE-NB OCCURS 12 TIMES PIC 9(2) COMP.
027900     05  W-FP-MAISON-NB OCCURS 12 TIMES PIC 9(2) COMP.
028000     05  W-FP-DOM-ELEMENT          PIC X(5).
028100     05  W-FP-DOM-MODALITE         PIC X(8).
028200     05  W-FP-DOM-SIGNE            PIC X(12).
028300     05  W-FP-DOM-PLANETE          PIC X(10).
028400     05  W-FP-MBTI                 PIC X(4).
028500     05  W-FP-ENNEA-SCORE OCCURS 9 TIMES PIC S9(3) COMP.
028600     05  W-FP-ENNEA-PRIMAIRE       PIC 9.
028700     05  W-FP-ENNEA-AILE           PIC 9.
028800     05  FILLER                  PIC X(20).
028900
029000 01  W-LIGNES-RAPPORT.
029100     05  W-LIGNE-RAPPORT OCCURS 90 TIMES PIC X(80).
029200     05  FILLER                  PIC X(01).
029300
029400 01  W-NB-LIGNES            PIC 9(3)    COMP.
029500
029600 PROCEDURE DIVISION USING W-FICHE-PERSONNE W-LIGNES-RAPPORT
029700                          W-NB-LIGNES.
029800
029900 00000-MAIN-PROCEDURE.
030000     PERFORM 01000-INITIALISER-ZONES.
030100     PERFORM 02000-CALCULER-REPARTITIONS.
030200     PERFORM 03000-CALCULER-DOMINANTES.
030300     PERFORM 04000-CALCULER-MBTI.
030400     PERFORM 05000-CALCULER-ENNEAGRAMME.
030500     PERFORM 06000-CONSTRUIRE-RAPPORT.
030600     GOBACK.
030700
030800******************************************************************
030900*  01000 - MISE A ZERO DES ACCUMULATEURS AVANT CALCUL.
031000******************************************************************
031100 01000-INITIALISER-ZONES.
031200     INITIALIZE W-FP-ELEM-CPT W-FP-MODE-CPT W-FP-SIGNE-POIDS
031300                W-FP-SIGNE-NB W-FP-MAISON-NB W-FP-ENNEA-SCORE.
031400     MOVE SPACES TO W-FP-DOM-ELEMENT W-FP-DOM-MODALITE W-FP-DOM-SIGNE
031500                    W-FP-DOM-PLANETE W-FP-MBTI.
031600     MOVE ZERO TO W-FP-ENNEA-PRIMAIRE W-FP-ENNEA-AILE W-NB-LIGNES.
031700     INITIALIZE W-SIGNE-IMPRIME W-MAISON-IMPRIME.
031800
031900******************************************************************
032000*  02000 - REPARTITION ELEMENT/MODALITE (REGLE R1) ET ACCUMULATION
032100*  DES COMPTES PAR SIGNE ET PAR MAISON UTILISES PLUS LOIN POUR LES
032200*  AMAS (R2/R3) ET LA DOMINANTE DE SIGNE (R4).  DEM. NO 5588 -
032300*  L'ASCENDANT NE PARTICIPE PAS A CETTE REPARTITION.
032400******************************************************************
032500 02000-CALCULER-REPARTITIONS.
032600     PERFORM 02100-TRAITER-UNE-PLANETE
032700             THRU 02100-TRAITER-UNE-PLANETE-EXIT
032800             VARYING W-FP-IX-PLANETE FROM 1 BY 1
032900             UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES.
033000
033100******************************************************************
033200*  LE CUMUL PAR ELEMENT/MODALITE ET LE POIDS NE SERVENT A RIEN SI
033300*  LE SIGNE EST INCONNU DE LA TABLE - ON SAUTE DIRECTEMENT AU
033400*  COMPTE DE MAISON (STYLE HABITUEL DU SERVICE POUR CES SORTIES
033500*  ANTICIPEES - DEM. NO 6452).
033600******************************************************************
033700 02100-TRAITER-UNE-PLANETE.
033800     MOVE SPACES TO W-SIGNE-MAJ.
033900     MOVE W-FP-PL-SIGNE(W-FP-IX-PLANETE) TO W-SIGNE-MAJ.
034000     INSPECT W-SIGNE-MAJ
034100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
034200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034300     MOVE "N" TO W-TROUVE.
034400     PERFORM 02200-CHERCHER-SIGNE-ZODIAQUE.
034500     IF NOT W-EST-TROUVE
034600         GO TO 02100-TRAITER-UNE-PLANETE-MAISON
034700     END-IF.
034800     PERFORM 02400-CHERCHER-POIDS-PLANETE.
034900     PERFORM 02300-CUMULER-ELEMENT-MODALITE.
035000     ADD W-POIDS-COURANT
035100         TO W-FP-SIGNE-POIDS(W-SIGNE-IX-COURANT).
035200     ADD 1 TO W-FP-SIGNE-NB(W-SIGNE-IX-COURANT).
035300 02100-TRAITER-UNE-PLANETE-MAISON.
035400     IF W-FP-PL-MAISON(W-FP-IX-PLANETE) NOT = ZERO
035500         ADD 1 TO W-FP-MAISON-NB(W-FP-PL-MAISON(W-FP-IX-PLANETE))
035600     END-IF.
035700 02100-TRAITER-UNE-PLANETE-EXIT.
035800     EXIT.
035900
036000 02200-CHERCHER-SIGNE-ZODIAQUE.
036100     SET W-IX-ZOD TO 1.
036200     SEARCH W-ZOD-ENTREE
036300         AT END
036400             MOVE "N" TO W-TROUVE
036500         WHEN W-ZOD-SIGNE(W-IX-ZOD) = W-SIGNE-MAJ
036600             MOVE "Y"            TO W-TROUVE
036700             MOVE W-ZOD-ELEM(W-IX-ZOD)  TO W-ELEM-COURANT
036800             MOVE W-ZOD-MODE(W-IX-ZOD)  TO W-MODE-COURANT
036900             SET W-SIGNE-IX-COURANT TO W-IX-ZOD
037000     END-SEARCH.
037100
037200 02300-CUMULER-ELEMENT-MODALITE.
037300     EVALUATE W-ELEM-COURANT
037400         WHEN "F"  ADD W-POIDS-COURANT TO W-FP-ELEM-CPT(1)
037500         WHEN "E"  ADD W-POIDS-COURANT TO W-FP-ELEM-CPT(2)
037600         WHEN "A"  ADD W-POIDS-COURANT TO W-FP-ELEM-CPT(3)
037700         WHEN "W"  ADD W-POIDS-COURANT TO W-FP-ELEM-CPT(4)
037800     END-EVALUATE.
037900     EVALUATE W-MODE-COURANT
038000         WHEN "C"  ADD W-POIDS-COURANT TO W-FP-MODE-CPT(1)
038100         WHEN "X"  ADD W-POIDS-COURANT TO W-FP-MODE-CPT(2)
038200         WHEN "M"  ADD W-POIDS-COURANT TO W-FP-MODE-CPT(3)
038300     END-EVALUATE.
038400
038500 02400-CHERCHER-POIDS-PLANETE.
038600     MOVE SPACES TO W-NOM-MAJ.
038700     MOVE W-FP-PL-NOM(W-FP-IX-PLANETE) TO W-NOM-MAJ.
038800     INSPECT W-NOM-MAJ
038900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
039000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039100     MOVE 1 TO W-POIDS-COURANT.
039200     SET W-IX-POIDS TO 1.
039300     SEARCH W-POIDS-ENTREE
039400         AT END
039500             MOVE 1 TO W-POIDS-COURANT
039600         WHEN W-POIDS-NOM(W-IX-POIDS) = W-NOM-MAJ
039700             MOVE W-POIDS-VAL(W-IX-POIDS) TO W-POIDS-COURANT
039800     END-SEARCH.
039900
040000******************************************************************
040100*  03000 - DOMINANTES (REGLE R4).  DEPARTAGE DOCUMENTE PAR
040200*  REMPLACEMENT SUR STRICTE SUPERIORITE UNIQUEMENT - EN CAS
040300*  D'EGALITE LE PREMIER RENCONTRE DANS L'ORDRE DE BALAYAGE EST
040400*  CONSERVE (DEM. NO 6044).
040500******************************************************************
040600 03000-CALCULER-DOMINANTES.
040700     PERFORM 03100-DOMINANTE-ELEMENT.
040800     PERFORM 03200-DOMINANTE-MODALITE.
040900     PERFORM 03300-DOMINANTE-PLANETE.
041000     PERFORM 03400-DOMINANTE-SIGNE.
041100
041200*    ORDRE FIXE: FEU, TERRE, AIR, EAU (INDICES 1 A 4).
041300 03100-DOMINANTE-ELEMENT.
041400     MOVE 1 TO W-MEILLEUR-IX.
041500     PERFORM 03110-COMPARER-ELEMENT
041600             VARYING W-IX-ELEMENT FROM 2 BY 1
041700             UNTIL W-IX-ELEMENT > 4.
041800     EVALUATE W-MEILLEUR-IX
041900         WHEN 1  MOVE "FIRE"     TO W-FP-DOM-ELEMENT
042000         WHEN 2  MOVE "EARTH"    TO W-FP-DOM-ELEMENT
042100         WHEN 3  MOVE "AIR"      TO W-FP-DOM-ELEMENT
042200         WHEN 4  MOVE "WATER"    TO W-FP-DOM-ELEMENT
042300     END-EVALUATE.
042400
042500 03110-COMPARER-ELEMENT.
042600     IF W-FP-ELEM-CPT(W-IX-ELEMENT) > W-FP-ELEM-CPT(W-MEILLEUR-IX)
042700         MOVE W-IX-ELEMENT TO W-MEILLEUR-IX
042800     END-IF.
042900
043000*    ORDRE FIXE: CARDINAL, FIXE, MUABLE (INDICES 1 A 3).
043100 03200-DOMINANTE-MODALITE.
043200     MOVE 1 TO W-MEILLEUR-IX.
043300     PERFORM 03210-COMPARER-MODALITE
043400             VARYING W-IX-MODALITE FROM 2 BY 1
043500             UNTIL W-IX-MODALITE > 3.
043600     EVALUATE W-MEILLEUR-IX
043700         WHEN 1  MOVE "CARDINAL" TO W-FP-DOM-MODALITE
043800         WHEN 2  MOVE "FIXED"    TO W-FP-DOM-MODALITE
043900         WHEN 3  MOVE "MUTABLE"  TO W-FP-DOM-MODALITE
044000     END-EVALUATE.
044100
044200 03210-COMPARER-MODALITE.
044300     IF W-FP-MODE-CPT(W-IX-MODALITE) > W-FP-MODE-CPT(W-MEILLEUR-IX)
044400         MOVE W-IX-MODALITE TO W-MEILLEUR-IX
044500     END-IF.
044600
044700*    BALAYAGE DANS L'ORDRE DE LA LISTE DE PLANETES (TABLE TELLE
044800*    QUE RECUE) - LE PREMIER A ATTEINDRE LE MEILLEUR POIDS GAGNE.
044900 03300-DOMINANTE-PLANETE.
045000     SET W-FP-IX-PLANETE TO 1.
045100     PERFORM 02400-CHERCHER-POIDS-PLANETE.
045200     MOVE W-POIDS-COURANT TO W-POIDS-MEILLEUR.
045300     MOVE W-FP-PL-NOM(1) TO W-FP-DOM-PLANETE.
045400     PERFORM 03310-COMPARER-PLANETE
045500             VARYING W-FP-IX-PLANETE FROM 2 BY 1
045600             UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES.
045700
045800 03310-COMPARER-PLANETE.
045900     PERFORM 02400-CHERCHER-POIDS-PLANETE.
046000     IF W-POIDS-COURANT > W-POIDS-MEILLEUR
046100         MOVE W-POIDS-COURANT TO W-POIDS-MEILLEUR
046200         MOVE W-FP-PL-NOM(W-FP-IX-PLANETE) TO W-FP-DOM-PLANETE
046300     END-IF.
046400
046500*    ORDRE FIXE DE LA ROUE DU ZODIAQUE (BELIER A POISSONS).
046600 03400-DOMINANTE-SIGNE.
046700     MOVE 1 TO W-MEILLEUR-IX.
046800     PERFORM 03410-COMPARER-SIGNE
046900             VARYING W-IX-SIGNE FROM 2 BY 1
047000             UNTIL W-IX-SIGNE > 12.
047100     SET W-IX-ZOD TO W-MEILLEUR-IX.
047200     MOVE W-ZOD-SIGNE(W-IX-ZOD) TO W-FP-DOM-SIGNE.
047300
047400 03410-COMPARER-SIGNE.
047500     IF W-FP-SIGNE-POIDS(W-IX-SIGNE) >
047600                 W-FP-SIGNE-POIDS(W-MEILLEUR-IX)
047700         MOVE W-IX-SIGNE TO W-MEILLEUR-IX
047800     END-IF.
047900
048000******************************************************************
048100*  04000 - INFERENCE MBTI (REGLE R5).  W-FP-ELEM-CPT: 1=FEU 2=TERRE
048200*  3=AIR 4=EAU.  W-FP-MODE-CPT: 1=CARDINAL 2=FIXE 3=MUABLE.  LES
048300*  COMPARAISONS SONT EXACTES SUR UNE DECIMALE, SANS ARRONDI.
048400******************************************************************
048500 04000-CALCULER-MBTI.
048600     MOVE SPACES TO W-FP-MBTI.
048700
048800     IF W-FP-ELEM-CPT(1) + W-FP-ELEM-CPT(3) >
048900                W-FP-ELEM-CPT(4) + W-FP-ELEM-CPT(2)
049000         MOVE "E" TO W-FP-MBTI(1:1)
049100     ELSE
049200         MOVE "I" TO W-FP-MBTI(1:1)
049300     END-IF.
049400
049500     COMPUTE W-SEUIL-INTUITION = W-FP-ELEM-CPT(2) * 1.2.
049600     IF W-FP-ELEM-CPT(3) + W-FP-ELEM-CPT(1) > W-SEUIL-INTUITION
049700         MOVE "N" TO W-FP-MBTI(2:1)
049800     ELSE
049900         MOVE "S" TO W-FP-MBTI(2:1)
050000     END-IF.
050100
050200     COMPUTE W-SCORE-PENSEE = W-FP-ELEM-CPT(1) +
050300                               W-FP-ELEM-CPT(3) * 0.5.
050400     COMPUTE W-SCORE-SENTIMENT = W-FP-ELEM-CPT(4).
050500     MOVE "MERCURY"  TO W-RP-NOM-CHERCHE.
050600     PERFORM 09000-TROUVER-PLANETE.
050700     IF W-RP-EST-TROUVEE
050800        AND (W-RP-ELEM = "A" OR W-RP-ELEM = "F")
050900         ADD 5 TO W-SCORE-PENSEE
051000     END-IF.
051100     MOVE "VENUS"    TO W-RP-NOM-CHERCHE.
051200     PERFORM 09000-TROUVER-PLANETE.
051300     IF W-RP-EST-TROUVEE AND W-RP-ELEM = "W"
051400         ADD 5 TO W-SCORE-SENTIMENT
051500     END-IF.
051600     IF W-SCORE-PENSEE > W-SCORE-SENTIMENT
051700         MOVE "T" TO W-FP-MBTI(3:1)
051800     ELSE
051900         MOVE "F" TO W-FP-MBTI(3:1)
052000     END-IF.
052100
052200     COMPUTE W-SEUIL-PERCEPTION =
052300             (W-FP-MODE-CPT(1) + W-FP-MODE-CPT(2)) * 0.8.
052400     IF W-FP-MODE-CPT(3) > W-SEUIL-PERCEPTION
052500         MOVE "P" TO W-FP-MBTI(4:1)
052600     ELSE
052700         MOVE "J" TO W-FP-MBTI(4:1)
052800     END-IF.
052900
053000******************************************************************
053100*  09000 - RECHERCHE GENERIQUE D'UNE PLANETE PAR NOM (UTILISEE
053200*  PAR LE MBTI ET PAR L'ENNEAGRAMME).  CHERCHE W-RP-NOM-CHERCHE
053300*  (DEJA EN MAJUSCULES) DANS LA FICHE DE LA PERSONNE.
053400******************************************************************
053500 09000-TROUVER-PLANETE.
053600     MOVE "N" TO W-RP-TROUVEE.
053700     MOVE SPACES TO W-RP-SIGNE W-RP-ELEM W-RP-RETRO.
053800     MOVE ZERO TO W-RP-MAISON W-RP-DEGRE.
053900     PERFORM 09100-BALAYER-UNE-PLANETE
054000             VARYING W-FP-IX-PLANETE FROM 1 BY 1
054100             UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES
054200                OR W-RP-EST-TROUVEE.
054300
054400 09100-BALAYER-UNE-PLANETE.
054500     MOVE SPACES TO W-NOM-MAJ.
054600     MOVE W-FP-PL-NOM(W-FP-IX-PLANETE) TO W-NOM-MAJ.
054700     INSPECT W-NOM-MAJ
054800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
054900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055000     IF W-NOM-MAJ = W-RP-NOM-CHERCHE
055100         MOVE "Y"                          TO W-RP-TROUVEE
055200         MOVE W-FP-PL-SIGNE(W-FP-IX-PLANETE)    TO W-RP-SIGNE
055300         MOVE W-FP-PL-DEGRE(W-FP-IX-PLANETE)     TO W-RP-DEGRE
055400         MOVE W-FP-PL-MAISON(W-FP-IX-PLANETE)   TO W-RP-MAISON
055500         MOVE W-FP-PL-RETRO(W-FP-IX-PLANETE)     TO W-RP-RETRO
055600         PERFORM 09200-TROUVER-ELEMENT-SIGNE
055700     END-IF.
055800
055900 09200-TROUVER-ELEMENT-SIGNE.
056000     MOVE SPACES TO W-SIGNE-MAJ.
056100     MOVE W-RP-SIGNE TO W-SIGNE-MAJ.
056200     INSPECT W-SIGNE-MAJ
056300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
056400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056500     SET W-IX-ZOD TO 1.
056600     SEARCH W-ZOD-ENTREE
056700         AT END
056800             MOVE SPACE TO W-RP-ELEM
056900         WHEN W-ZOD-SIGNE(W-IX-ZOD) = W-SIGNE-MAJ
057000             MOVE W-ZOD-ELEM(W-IX-ZOD) TO W-RP-ELEM
057100     END-SEARCH.
057200
057300******************************************************************
057400*  05000 - INFERENCE ENNEAGRAMME (REGLE R6).  LES PLANETES
057500*  REFERENCEES SONT D'ABORD RECHERCHEES UNE SEULE FOIS ET LEURS
057600*  SIGNE/MAISON CONSERVES EN W-ENN-PLANETES, PUIS LES 9 REGLES
057700*  SONT APPLIQUEES.  UNE PLANETE ABSENTE NE CONTRIBUE RIEN.
057800******************************************************************
057900 05000-CALCULER-ENNEAGRAMME.
058000     PERFORM 05100-PRECHARGER-PLANETES.
058100     PERFORM 05200-APPLIQUER-LES-REGLES.
058200     PERFORM 05300-TROUVER-TYPE-PRIMAIRE.
058300     PERFORM 05400-TROUVER-AILE.
058400
058500 05100-PRECHARGER-PLANETES.
058600     MOVE "SUN"      TO W-RP-NOM-CHERCHE.
058700     PERFORM 09000-TROUVER-PLANETE.
058800     MOVE W-RP-TROUVEE TO W-ENN-SOLEIL-OK.
058900     MOVE W-RP-SIGNE   TO W-ENN-SOLEIL-SIGNE.
059000     MOVE W-RP-MAISON  TO W-ENN-SOLEIL-MAISON.
059100
059200     MOVE "MOON"     TO W-RP-NOM-CHERCHE.
059300     PERFORM 09000-TROUVER-PLANETE.
059400     MOVE W-RP-TROUVEE TO W-ENN-LUNE-OK.
059500     MOVE W-RP-SIGNE   TO W-ENN-LUNE-SIGNE.
059600     MOVE W-RP-MAISON  TO W-ENN-LUNE-MAISON.
059700
059800     MOVE "VENUS"    TO W-RP-NOM-CHERCHE.
059900     PERFORM 09000-TROUVER-PLANETE.
060000     MOVE W-RP-TROUVEE  TO W-ENN-VENUS-OK.
060100     MOVE W-RP-MAISON   TO W-ENN-VENUS-MAISON.
060200
060300     MOVE "SATURN"   TO W-RP-NOM-CHERCHE.
060400     PERFORM 09000-TROUVER-PLANETE.
060500     MOVE W-RP-TROUVEE  TO W-ENN-SATURNE-OK.
060600     MOVE W-RP-MAISON   TO W-ENN-SATURNE-MAISON.
060700
060800     MOVE "MERCURY"  TO W-RP-NOM-CHERCHE.
060900     PERFORM 09000-TROUVER-PLANETE.
061000     MOVE W-RP-TROUVEE  TO W-ENN-MERCURE-OK.
061100     MOVE W-RP-MAISON   TO W-ENN-MERCURE-MAISON.
061200
061300     MOVE "JUPITER"  TO W-RP-NOM-CHERCHE.
061400     PERFORM 09000-TROUVER-PLANETE.
061500     MOVE W-RP-TROUVEE  TO W-ENN-JUPITER-OK.
061600     MOVE W-RP-MAISON   TO W-ENN-JUPITER-MAISON.
061700
061800     MOVE "MARS"     TO W-RP-NOM-CHERCHE.
061900     PERFORM 09000-TROUVER-PLANETE.
062000     MOVE W-RP-TROUVEE  TO W-ENN-MARS-OK.
062100     MOVE W-RP-MAISON   TO W-ENN-MARS-MAISON.
062200
062300 05200-APPLIQUER-LES-REGLES.
062400*    TYPE 1
062500     IF W-ENN-SATURNE-OK = "Y"
062600        AND (W-ENN-SATURNE-MAISON = 1 OR
062700             W-ENN-SATURNE-MAISON = 10)
062800         ADD 3 TO W-FP-ENNEA-SCORE(1)
062900     END-IF.
063000     IF W-ENN-SOLEIL-OK = "Y"
063100        AND (W-ENN-SOLEIL-SIGNE = "Virgo" OR
063200             W-ENN-SOLEIL-SIGNE = "Capricorn")
063300         ADD 2 TO W-FP-ENNEA-SCORE(1)
063400     END-IF.
063500*    TYPE 2
063600     IF W-ENN-VENUS-OK = "Y"
063700        AND (W-ENN-VENUS-MAISON = 1 OR W-ENN-VENUS-MAISON = 7)
063800         ADD 3 TO W-FP-ENNEA-SCORE(2)
063900     END-IF.
064000     IF W-ENN-LUNE-OK = "Y"
064100        AND (W-ENN-LUNE-SIGNE = "Cancer" OR
064200             W-ENN-LUNE-SIGNE = "Libra")
064300         ADD 2 TO W-FP-ENNEA-SCORE(2)
064400     END-IF.
064500*    TYPE 3
064600     IF W-ENN-SOLEIL-OK = "Y" AND W-ENN-SOLEIL-MAISON = 10
064700         ADD 3 TO W-FP-ENNEA-SCORE(3)
064800     END-IF.
064900     IF W-ENN-SOLEIL-OK = "Y"
065000        AND (W-ENN-SOLEIL-SIGNE = "Leo" OR
065100             W-ENN-SOLEIL-SIGNE = "Aries" OR
065200             W-ENN-SOLEIL-SIGNE = "Capricorn")
065300         ADD 2 TO W-FP-ENNEA-SCORE(3)
065400     END-IF.
065500*    TYPE 4
065600     IF W-ENN-LUNE-OK = "Y"
065700        AND (W-ENN-LUNE-SIGNE = "Cancer" OR
065800             W-ENN-LUNE-SIGNE = "Scorpio" OR
065900             W-ENN-LUNE-SIGNE = "Pisces")
066000         ADD 3 TO W-FP-ENNEA-SCORE(4)
066100     END-IF.
066200     IF W-ENN-LUNE-OK = "Y"
066300        AND (W-ENN-LUNE-MAISON = 4 OR W-ENN-LUNE-MAISON = 8 OR
066400             W-ENN-LUNE-MAISON = 12)
066500         ADD 2 TO W-FP-ENNEA-SCORE(4)
066600     END-IF.
066700*    TYPE 5
066800     IF W-ENN-MERCURE-OK = "Y"
066900        AND (W-ENN-MERCURE-MAISON = 1 OR
067000             W-ENN-MERCURE-MAISON = 3 OR
067100             W-ENN-MERCURE-MAISON = 9)
067200         ADD 3 TO W-FP-ENNEA-SCORE(5)
067300     END-IF.
067400     IF W-ENN-SOLEIL-OK = "Y"
067500        AND (W-ENN-SOLEIL-SIGNE = "Aquarius" OR
067600             W-ENN-SOLEIL-SIGNE = "Virgo" OR
067700             W-ENN-SOLEIL-SIGNE = "Gemini")
067800         ADD 2 TO W-FP-ENNEA-SCORE(5)
067900     END-IF.
068000*    TYPE 6
068100     IF W-ENN-LUNE-OK = "Y" AND W-ENN-LUNE-MAISON = 1
068200         ADD 3 TO W-FP-ENNEA-SCORE(6)
068300     END-IF.
068400     IF W-ENN-SOLEIL-OK = "Y"
068500        AND (W-ENN-SOLEIL-SIGNE = "Cancer" OR
068600             W-ENN-SOLEIL-SIGNE = "Virgo")
068700         ADD 2 TO W-FP-ENNEA-SCORE(6)
068800     END-IF.
068900*    TYPE 7
069000     IF W-ENN-JUPITER-OK = "Y"
069100        AND (W-ENN-JUPITER-MAISON = 1 OR
069200             W-ENN-JUPITER-MAISON = 9)
069300         ADD 3 TO W-FP-ENNEA-SCORE(7)
069400     END-IF.
069500     IF W-ENN-SOLEIL-OK = "Y"
069600        AND (W-ENN-SOLEIL-SIGNE = "Sagittarius" OR
069700             W-ENN-SOLEIL-SIGNE = "Gemini" OR
069800             W-ENN-SOLEIL-SIGNE = "Aquarius")
069900         ADD 2 TO W-FP-ENNEA-SCORE(7)
070000     END-IF.
070100*    TYPE 8
070200     IF W-ENN-MARS-OK = "Y"
070300        AND (W-ENN-MARS-MAISON = 1 OR W-ENN-MARS-MAISON = 8 OR
070400             W-ENN-MARS-MAISON = 10)
070500         ADD 3 TO W-FP-ENNEA-SCORE(8)
070600     END-IF.
070700     IF W-ENN-SOLEIL-OK = "Y"
070800        AND (W-ENN-SOLEIL-SIGNE = "Scorpio" OR
070900             W-ENN-SOLEIL-SIGNE = "Aries")
071000         ADD 2 TO W-FP-ENNEA-SCORE(8)
071100     END-IF.
071200*    TYPE 9
071300     IF W-ENN-SOLEIL-OK = "Y"
071400        AND (W-ENN-SOLEIL-SIGNE = "Pisces" OR
071500             W-ENN-SOLEIL-SIGNE = "Libra" OR
071600             W-ENN-SOLEIL-SIGNE = "Taurus")
071700         ADD 2 TO W-FP-ENNEA-SCORE(9)
071800     END-IF.
071900     IF W-ENN-LUNE-OK = "Y"
072000        AND (W-ENN-LUNE-SIGNE = "Pisces" OR
072100             W-ENN-LUNE-SIGNE = "Libra")
072200         ADD 2 TO W-FP-ENNEA-SCORE(9)
072300     END-IF.
072400
072500*    DEPARTAGE: LE PREMIER TYPE (LE PLUS PETIT NUMERO) GAGNE LES
072600*    EGALITES - REMPLACEMENT SUR STRICTE SUPERIORITE SEULEMENT.
072700 05300-TROUVER-TYPE-PRIMAIRE.
072800     MOVE 1 TO W-FP-ENNEA-PRIMAIRE.
072900     PERFORM 05310-COMPARER-TYPE
073000             VARYING W-IX-TYPE FROM 2 BY 1 UNTIL W-IX-TYPE > 9.
073100
073200 05310-COMPARER-TYPE.
073300     IF W-FP-ENNEA-SCORE(W-IX-TYPE) >
073400                 W-FP-ENNEA-SCORE(W-FP-ENNEA-PRIMAIRE)
073500         MOVE W-IX-TYPE TO W-FP-ENNEA-PRIMAIRE
073600     END-IF.
073700
073800*    LES CANDIDATS SONT PRIMAIRE-1 ET PRIMAIRE+1 (AVEC BOUCLAGE
073900*    0->9 ET 10->1); L'EGALITE VA AU PREMIER CANDIDAT.
074000 05400-TROUVER-AILE.
074100     COMPUTE W-IX-ELEMENT = W-FP-ENNEA-PRIMAIRE - 1.
074200     IF W-IX-ELEMENT = 0
074300         MOVE 9 TO W-IX-ELEMENT
074400     END-IF.
074500     COMPUTE W-IX-MODALITE = W-FP-ENNEA-PRIMAIRE + 1.
074600     IF W-IX-MODALITE = 10
074700         MOVE 1 TO W-IX-MODALITE
074800     END-IF.
074900     MOVE W-IX-ELEMENT TO W-FP-ENNEA-AILE.
075000     IF W-FP-ENNEA-SCORE(W-IX-MODALITE) >
075100                 W-FP-ENNEA-SCORE(W-IX-ELEMENT)
075200         MOVE W-IX-MODALITE TO W-FP-ENNEA-AILE
075300     END-IF.
075400
075500******************************************************************
075600*  06000 - CONSTRUCTION DU RAPPORT D'ANALYSE NATALE EN MEMOIRE.
075700*  LE PROGRAMME APPELANT (ASTRMAIN) ECRIT LES LIGNES SUR LE
075800*  FICHIER REPORT (DEM. NO 5790).
075900******************************************************************
076000 06000-CONSTRUIRE-RAPPORT.
076100     PERFORM 06100-ECRIRE-ENTETE.
076200     PERFORM 06200-ECRIRE-GRAND-TROIS.
076300     PERFORM 06300-ECRIRE-POSITIONS.
076400     PERFORM 06400-ECRIRE-DISTRIBUTION.
076500     PERFORM 06500-ECRIRE-DOMINANTES.
076600     PERFORM 06600-ECRIRE-AMAS.
076700     PERFORM 06700-ECRIRE-PERSONNALITE.
076800     PERFORM 06800-ECRIRE-PIED.
076900
077000 06100-ECRIRE-ENTETE.
077100     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
077200     PERFORM 06900-AJOUTER-LIGNE.
077300     MOVE SPACES TO W-LIGNE-COURANTE.
077400     STRING "NATAL CHART ANALYSIS: " DELIMITED BY SIZE
077500            W-FP-NOM                   DELIMITED BY SIZE
077600            INTO W-LIGNE-COURANTE
077700     END-STRING.
077800     INSPECT W-LIGNE-COURANTE
077900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
078000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
078100     PERFORM 06900-AJOUTER-LIGNE.
078200     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
078300     PERFORM 06900-AJOUTER-LIGNE.
078400     MOVE SPACES TO W-LIGNE-COURANTE.
078500     PERFORM 06900-AJOUTER-LIGNE.
078600     MOVE SPACES TO W-LIGNE-COURANTE.
078700     STRING "Birth Date: " DELIMITED BY SIZE
078800            W-FP-DATE-NAIS   DELIMITED BY SIZE
078900            " at "         DELIMITED BY SIZE
079000            W-FP-HEURE-NAIS  DELIMITED BY SIZE
079100            INTO W-LIGNE-COURANTE
079200     END-STRING.
079300     PERFORM 06900-AJOUTER-LIGNE.
079400     MOVE SPACES TO W-LIGNE-COURANTE.
079500     STRING "Location: " DELIMITED BY SIZE
079600            W-FP-LIEU       DELIMITED BY SIZE
079700            INTO W-LIGNE-COURANTE
079800     END-STRING.
079900     PERFORM 06900-AJOUTER-LIGNE.
080000     MOVE SPACES TO W-LIGNE-COURANTE.
080100     STRING "Timezone: " DELIMITED BY SIZE
080200            W-FP-FUSEAU     DELIMITED BY SIZE
080300            INTO W-LIGNE-COURANTE
080400     END-STRING.
080500     PERFORM 06900-AJOUTER-LIGNE.
080600
080700 06200-ECRIRE-GRAND-TROIS.
080800     MOVE SPACES TO W-TITRE-SECTION.
080900     MOVE "THE BIG THREE" TO W-TITRE-SECTION.
081000     PERFORM 06210-ECRIRE-ENTETE-SECTION.
081100     PERFORM 06220-TROUVER-SOLEIL-LUNE.
081200
081300 06210-ECRIRE-ENTETE-SECTION.
081400     MOVE SPACES TO W-LIGNE-COURANTE.
081500     PERFORM 06900-AJOUTER-LIGNE.
081600     MOVE W-REGLE-TIRET TO W-LIGNE-COURANTE.
081700     PERFORM 06900-AJOUTER-LIGNE.
081800     MOVE W-TITRE-SECTION TO W-LIGNE-COURANTE.
081900     PERFORM 06900-AJOUTER-LIGNE.
082000     MOVE W-REGLE-TIRET TO W-LIGNE-COURANTE.
082100     PERFORM 06900-AJOUTER-LIGNE.
082200
082300 06220-TROUVER-SOLEIL-LUNE.
082400     MOVE "SUN"   TO W-RP-NOM-CHERCHE.
082500     PERFORM 09000-TROUVER-PLANETE.
082600     MOVE SPACES TO W-LGT-LIBELLE W-LGT-SIGNE W-LGT-SUITE.
082700     MOVE "Sun: "               TO W-LGT-LIBELLE.
082800     MOVE W-RP-SIGNE            TO W-LGT-SIGNE.
082900     MOVE W-RP-DEGRE            TO W-LGT-DEGRE.
083000     STRING "(House " DELIMITED BY SIZE
083100            W-RP-MAISON DELIMITED BY SIZE
083200            ")" DELIMITED BY SIZE
083300            INTO W-LGT-SUITE
083400     END-STRING.
083500     MOVE W-LIGNE-GRANDTROIS TO W-LIGNE-COURANTE.
083600     PERFORM 06900-AJOUTER-LIGNE.
083700
083800     MOVE "MOON"  TO W-RP-NOM-CHERCHE.
083900     PERFORM 09000-TROUVER-PLANETE.
084000     MOVE SPACES TO W-LGT-LIBELLE W-LGT-SIGNE W-LGT-SUITE.
084100     MOVE "Moon: "              TO W-LGT-LIBELLE.
084200     MOVE W-RP-SIGNE            TO W-LGT-SIGNE.
084300     MOVE W-RP-DEGRE            TO W-LGT-DEGRE.
084400     STRING "(House " DELIMITED BY SIZE
084500            W-RP-MAISON DELIMITED BY SIZE
084600            ")" DELIMITED BY SIZE
084700            INTO W-LGT-SUITE
084800     END-STRING.
084900     MOVE W-LIGNE-GRANDTROIS TO W-LIGNE-COURANTE.
085000     PERFORM 06900-AJOUTER-LIGNE.
085100
085200     MOVE SPACES TO W-LGT-LIBELLE W-LGT-SIGNE W-LGT-SUITE.
085300     MOVE "Rising (Ascendant): " TO W-LGT-LIBELLE.
085400     MOVE W-FP-ASC-SIGNE           TO W-LGT-SIGNE.
085500     MOVE W-FP-ASC-DEGRE           TO W-LGT-DEGRE.
085600     MOVE W-LIGNE-GRANDTROIS TO W-LIGNE-COURANTE.
085700     PERFORM 06900-AJOUTER-LIGNE.
085800
085900******************************************************************
086000*  PLANETARY POSITIONS - UNE LIGNE PAR PLANETE DANS L'ORDRE DE LA
086100*  LISTE RECUE.
086200******************************************************************
086300 06300-ECRIRE-POSITIONS.
086400     MOVE SPACES TO W-TITRE-SECTION.
086500     MOVE "PLANETARY POSITIONS" TO W-TITRE-SECTION.
086600     PERFORM 06210-ECRIRE-ENTETE-SECTION.
086700     PERFORM 06310-ECRIRE-UNE-POSITION
086800             VARYING W-FP-IX-PLANETE FROM 1 BY 1
086900             UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES.
087000
087100 06310-ECRIRE-UNE-POSITION.
087200     MOVE SPACES TO W-LIGNE-POSITION.
087300     MOVE W-FP-PL-NOM(W-FP-IX-PLANETE)   TO W-LP-NOM.
087400     MOVE W-FP-PL-SIGNE(W-FP-IX-PLANETE) TO W-LP-SIGNE.
087500     MOVE W-FP-PL-DEGRE(W-FP-IX-PLANETE) TO W-LP-DEGRE.
087600     MOVE W-FP-PL-MAISON(W-FP-IX-PLANETE) TO W-LP-MAISON.
087700     IF W-FP-PL-RETRO(W-FP-IX-PLANETE) = "R"
087800         MOVE " R" TO W-LP-RETRO
087900     ELSE
088000         MOVE SPACES TO W-LP-RETRO
088100     END-IF.
088200     MOVE W-LIGNE-POSITION TO W-LIGNE-COURANTE.
088300     PERFORM 06900-AJOUTER-LIGNE.
088400
088500******************************************************************
088600*  ELEMENT & MODALITY DISTRIBUTION (DEM. NO 5401 - DIVISION
088700*  ENTIERE PAR 2 POUR LA LONGUEUR DE LA BARRE).
088800******************************************************************
088900 06400-ECRIRE-DISTRIBUTION.
089000     MOVE SPACES TO W-TITRE-SECTION.
089100     MOVE "ELEMENT & MODALITY DISTRIBUTION" TO W-TITRE-SECTION.
089200     PERFORM 06210-ECRIRE-ENTETE-SECTION.
089300     MOVE SPACES TO W-LIGNE-COURANTE.
089400     MOVE "Elements:" TO W-LIGNE-COURANTE.
089500     PERFORM 06900-AJOUTER-LIGNE.
089600     MOVE "FIRE"  TO W-LD-LIBELLE.
089700     MOVE W-FP-ELEM-CPT(1) TO W-BARRE-N.
089800     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
089900     MOVE "EARTH" TO W-LD-LIBELLE.
090000     MOVE W-FP-ELEM-CPT(2) TO W-BARRE-N.
090100     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
090200     MOVE "AIR"   TO W-LD-LIBELLE.
090300     MOVE W-FP-ELEM-CPT(3) TO W-BARRE-N.
090400     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
090500     MOVE "WATER" TO W-LD-LIBELLE.
090600     MOVE W-FP-ELEM-CPT(4) TO W-BARRE-N.
090700     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
090800     MOVE SPACES TO W-LIGNE-COURANTE.
090900     MOVE "Modalities:" TO W-LIGNE-COURANTE.
091000     PERFORM 06900-AJOUTER-LIGNE.
091100     MOVE "CARDINAL" TO W-LD-LIBELLE.
091200     MOVE W-FP-MODE-CPT(1) TO W-BARRE-N.
091300     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
091400     MOVE "FIXED"    TO W-LD-LIBELLE.
091500     MOVE W-FP-MODE-CPT(2) TO W-BARRE-N.
091600     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
091700     MOVE "MUTABLE"  TO W-LD-LIBELLE.
091800     MOVE W-FP-MODE-CPT(3) TO W-BARRE-N.
091900     PERFORM 06410-ECRIRE-LIGNE-DISTRIBUTION.
092000
092100 06410-ECRIRE-LIGNE-DISTRIBUTION.
092200     MOVE SPACES TO W-LIGNE-DISTRIB.
092300     MOVE W-BARRE-N TO W-LD-COMPTE.
092400     DIVIDE W-BARRE-N BY 2 GIVING W-IX-BARRE.
092500     MOVE SPACES TO W-BARRE.
092600     IF W-IX-BARRE > 0
092700         PERFORM 06420-REMPLIR-BARRE
092800                 VARYING W-IX-ELEMENT FROM 1 BY 1
092900                 UNTIL W-IX-ELEMENT > W-IX-BARRE
093000     END-IF.
093100     MOVE W-BARRE TO W-LD-BARRE.
093200     MOVE W-LIGNE-DISTRIB TO W-LIGNE-COURANTE.
093300     PERFORM 06900-AJOUTER-LIGNE.
093400
093500 06420-REMPLIR-BARRE.
093600     MOVE "#" TO W-BARRE(W-IX-ELEMENT:1).
093700
093800******************************************************************
093900*  CHART DOMINANTS.
094000******************************************************************
094100 06500-ECRIRE-DOMINANTES.
094200     MOVE SPACES TO W-TITRE-SECTION.
094300     MOVE "CHART DOMINANTS" TO W-TITRE-SECTION.
094400     PERFORM 06210-ECRIRE-ENTETE-SECTION.
094500     MOVE SPACES TO W-LIGNE-COURANTE.
094600     STRING "Dominant Element: " DELIMITED BY SIZE
094700            W-FP-DOM-ELEMENT       DELIMITED BY SIZE
094800            INTO W-LIGNE-COURANTE
094900     END-STRING.
095000     PERFORM 06900-AJOUTER-LIGNE.
095100     MOVE SPACES TO W-LIGNE-COURANTE.
095200     STRING "Dominant Modality: " DELIMITED BY SIZE
095300            W-FP-DOM-MODALITE       DELIMITED BY SIZE
095400            INTO W-LIGNE-COURANTE
095500     END-STRING.
095600     PERFORM 06900-AJOUTER-LIGNE.
095700     MOVE SPACES TO W-LIGNE-COURANTE.
095800     STRING "Dominant Sign: " DELIMITED BY SIZE
095900            W-FP-DOM-SIGNE       DELIMITED BY SIZE
096000            INTO W-LIGNE-COURANTE
096100     END-STRING.
096200     PERFORM 06900-AJOUTER-LIGNE.
096300     MOVE SPACES TO W-LIGNE-COURANTE.
096400     STRING "Dominant Planet: " DELIMITED BY SIZE
096500            W-FP-DOM-PLANETE       DELIMITED BY SIZE
096600            INTO W-LIGNE-COURANTE
096700     END-STRING.
096800     PERFORM 06900-AJOUTER-LIGNE.
096900
097000******************************************************************
097100*  STELLIUMS (REGLES R2/R3).  LE BALAYAGE DES TABLES W-FP-SIGNE-NB
097200*  ET W-FP-MAISON-NB (DEJA CALCULEES EN 02000) DETERMINE S'IL Y A
097300*  LIEU D'IMPRIMER LA SECTION DU TOUT.
097400******************************************************************
097500 06600-ECRIRE-AMAS.
097600     MOVE "N" TO W-AMAS-EXISTE.
097700     PERFORM 06601-VERIFIER-AMAS-SIGNE
097800             VARYING W-IX-SIGNE FROM 1 BY 1 UNTIL W-IX-SIGNE > 12.
097900     PERFORM 06602-VERIFIER-AMAS-MAISON
098000             VARYING W-IX-MAISON FROM 1 BY 1
098100             UNTIL W-IX-MAISON > 12.
098200     IF W-AMAS-EXISTE = "Y"
098300         MOVE SPACES TO W-TITRE-SECTION
098400         MOVE "STELLIUMS (3+ planets)" TO W-TITRE-SECTION
098500         PERFORM 06210-ECRIRE-ENTETE-SECTION
098600         INITIALIZE W-SIGNE-IMPRIME W-MAISON-IMPRIME
098700         PERFORM 06610-DETECTER-AMAS-SIGNE
098800                 VARYING W-FP-IX-PLANETE FROM 1 BY 1
098900                 UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES
099000         PERFORM 06650-DETECTER-AMAS-MAISON
099100                 VARYING W-FP-IX-PLANETE FROM 1 BY 1
099200                 UNTIL W-FP-IX-PLANETE > W-FP-NB-PLANETES
099300     END-IF.
099400
099500 06601-VERIFIER-AMAS-SIGNE.
099600     IF W-FP-SIGNE-NB(W-IX-SIGNE) >= 3
099700         MOVE "Y" TO W-AMAS-EXISTE
099800     END-IF.
099900
100000 06602-VERIFIER-AMAS-MAISON.
100100     IF W-FP-MAISON-NB(W-IX-MAISON) >= 3
100200         MOVE "Y" TO W-AMAS-EXISTE
100300     END-IF.
100400
100500*    PREMIERE RENCONTRE D'UN SIGNE EN AMAS, DANS L'ORDRE DE LA
100600*    LISTE DE PLANETES (REGLE R2).
100700*    LA LOCALISATION IMPRIMEE GARDE LA CASSE RECUE (DEM. NO 6301 -
100800*    LA TABLE ZODIAQUE EST EN MAJUSCULES, UNIQUEMENT POUR LE
100900*    REPERAGE DE L'INDEX, PAS POUR L'AFFICHAGE).
101000 06610-DETECTER-AMAS-SIGNE.
101100     MOVE SPACES TO W-SIGNE-MAJ.
101200     MOVE W-FP-PL-SIGNE(W-FP-IX-PLANETE) TO W-SIGNE-MAJ.
101300     INSPECT W-SIGNE-MAJ
101400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
101500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
101600     SET W-IX-ZOD TO 1.
101700     SEARCH W-ZOD-ENTREE
101800         AT END
101900             CONTINUE
102000         WHEN W-ZOD-SIGNE(W-IX-ZOD) = W-SIGNE-MAJ
102100             SET W-SIGNE-IX-COURANT TO W-IX-ZOD
102200             IF W-FP-SIGNE-NB(W-SIGNE-IX-COURANT) >= 3
102300                AND W-SIGNE-IMPRIME(W-SIGNE-IX-COURANT) NOT = "Y"
102400                 MOVE "Y" TO W-SIGNE-IMPRIME(W-SIGNE-IX-COURANT)
102500                 MOVE W-ZOD-SIGNE(W-IX-ZOD) TO W-AMAS-SIGNE-CIBLE
102600                 PERFORM 06620-CONSTRUIRE-LISTE-SIGNE
102700                 MOVE W-FP-PL-SIGNE(W-FP-IX-PLANETE)
102800                                       TO W-LOCALISATION-SIGNE
102900                 PERFORM 06640-EMETTRE-LIGNE-AMAS
103000             END-IF
103100     END-SEARCH.
103200
103300 06620-CONSTRUIRE-LISTE-SIGNE.
103400     MOVE SPACES TO W-LISTE-TEXTE.
103500     MOVE 1 TO W-LISTE-PTR.
103600     MOVE 0 TO W-AMAS-NB-TROUVE.
103700     PERFORM 06621-EXAMINER-PLANETE-SIGNE
103800             VARYING W-IX-PLANETE FROM 1 BY 1
103900             UNTIL W-IX-PLANETE > W-FP-NB-PLANETES.
104000
104100 06621-EXAMINER-PLANETE-SIGNE.
104200     MOVE SPACES TO W-SIGNE-MAJ.
104300     MOVE W-FP-PL-SIGNE(W-IX-PLANETE) TO W-SIGNE-MAJ.
104400     INSPECT W-SIGNE-MAJ
104500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
104600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
104700     IF W-SIGNE-MAJ = W-AMAS-SIGNE-CIBLE
104800         SET W-FP-IX-PLANETE TO W-IX-PLANETE
104900         PERFORM 06625-AJOUTER-NOM-A-LISTE
105000     END-IF.
105100
105200*    PREMIERE RENCONTRE D'UNE MAISON EN AMAS (REGLE R3); LES
105300*    PLANETES DE MAISON INCONNUE (00) SONT IGNOREES.
105400 06650-DETECTER-AMAS-MAISON.
105500     IF W-FP-PL-MAISON(W-FP-IX-PLANETE) NOT = ZERO
105600         MOVE W-FP-PL-MAISON(W-FP-IX-PLANETE) TO W-IX-MAISON
105700         IF W-FP-MAISON-NB(W-IX-MAISON) >= 3
105800            AND W-MAISON-IMPRIME(W-IX-MAISON) NOT = "Y"
105900             MOVE "Y" TO W-MAISON-IMPRIME(W-IX-MAISON)
106000             MOVE W-FP-PL-MAISON(W-FP-IX-PLANETE)
106100                                   TO W-AMAS-MAISON-CIBLE
106200             PERFORM 06660-CONSTRUIRE-LISTE-MAISON
106300             MOVE W-AMAS-MAISON-CIBLE TO W-LM-NUMERO
106400             MOVE W-LOCALISATION-MAISON TO W-LOCALISATION-SIGNE
106500             PERFORM 06640-EMETTRE-LIGNE-AMAS
106600         END-IF
106700     END-IF.
106800
106900 06660-CONSTRUIRE-LISTE-MAISON.
107000     MOVE SPACES TO W-LISTE-TEXTE.
107100     MOVE 1 TO W-LISTE-PTR.
107200     MOVE 0 TO W-AMAS-NB-TROUVE.
107300     PERFORM 06661-EXAMINER-PLANETE-MAISON
107400             VARYING W-IX-PLANETE FROM 1 BY 1
107500             UNTIL W-IX-PLANETE > W-FP-NB-PLANETES.
107600
107700 06661-EXAMINER-PLANETE-MAISON.
107800     IF W-FP-PL-MAISON(W-IX-PLANETE) = W-AMAS-MAISON-CIBLE
107900         SET W-FP-IX-PLANETE TO W-IX-PLANETE
108000         PERFORM 06625-AJOUTER-NOM-A-LISTE
108100     END-IF.
108200
108300*    AJOUTE LE NOM DE LA PLANETE COURANTE (W-FP-IX-PLANETE) A LA
108400*    LISTE, SANS LES BLANCS DE FIN DE ZONE X(10), SEPARE PAR UNE
108500*    VIRGULE A PARTIR DU DEUXIEME NOM.
108600 06625-AJOUTER-NOM-A-LISTE.
108700     IF W-AMAS-NB-TROUVE > 0
108800         STRING ", " DELIMITED BY SIZE
108900                INTO W-LISTE-TEXTE WITH POINTER W-LISTE-PTR
109000         END-STRING
109100     END-IF.
109200     MOVE 10 TO W-AMAS-LONGUEUR.
109300     PERFORM 06626-REDUIRE-LONGUEUR
109400             UNTIL W-AMAS-LONGUEUR = 0
109500                OR W-FP-PL-NOM(W-FP-IX-PLANETE)(W-AMAS-LONGUEUR:1)
109600                                                   NOT = SPACE.
109700     IF W-AMAS-LONGUEUR > 0
109800         STRING W-FP-PL-NOM(W-FP-IX-PLANETE)(1:W-AMAS-LONGUEUR)
109900                DELIMITED BY SIZE
110000                INTO W-LISTE-TEXTE WITH POINTER W-LISTE-PTR
110100         END-STRING
110200     END-IF.
110300     ADD 1 TO W-AMAS-NB-TROUVE.
110400
110500 06626-REDUIRE-LONGUEUR.
110600     SUBTRACT 1 FROM W-AMAS-LONGUEUR.
110700
110800 06640-EMETTRE-LIGNE-AMAS.
110900     MOVE SPACES TO W-LIGNE-AMAS.
111000     MOVE W-LOCALISATION-SIGNE TO W-LA-LOCALISATION.
111100     MOVE SPACES TO W-LA-PARENTH.
111200     MOVE W-AMAS-NB-TROUVE TO W-AMAS-NB-AFF.
111300     STRING "("                DELIMITED BY SIZE
111400            W-AMAS-NB-AFF       DELIMITED BY SIZE
111500            " planets)"         DELIMITED BY SIZE
111600            INTO W-LA-PARENTH
111700     END-STRING.
111800     MOVE W-LISTE-TEXTE TO W-LA-LISTE.
111900     MOVE W-LIGNE-AMAS TO W-LIGNE-COURANTE.
112000     PERFORM 06900-AJOUTER-LIGNE.
112100
112200******************************************************************
112300*  PROFIL DE PERSONNALITE (MBTI - REGLE R5, ENNEAGRAMME - R6).
112400******************************************************************
112500 06700-ECRIRE-PERSONNALITE.
112600     MOVE SPACES TO W-TITRE-SECTION.
112700     MOVE "PERSONALITY TYPE INFERENCES" TO W-TITRE-SECTION.
112800     PERFORM 06210-ECRIRE-ENTETE-SECTION.
112900
113000     MOVE SPACES TO W-LIGNE-COURANTE.
113100     STRING "MBTI (inferred): "      DELIMITED BY SIZE
113200            W-FP-MBTI                  DELIMITED BY SIZE
113300            INTO W-LIGNE-COURANTE
113400     END-STRING.
113500     PERFORM 06900-AJOUTER-LIGNE.
113600
113700     MOVE SPACES TO W-LIGNE-COURANTE.
113800     STRING "Enneagram (inferred): Type " DELIMITED BY SIZE
113900            W-FP-ENNEA-PRIMAIRE        DELIMITED BY SIZE
114000            " (likely "              DELIMITED BY SIZE
114100            W-FP-ENNEA-PRIMAIRE        DELIMITED BY SIZE
114200            "w"                      DELIMITED BY SIZE
114300            W-FP-ENNEA-AILE            DELIMITED BY SIZE
114400            ")"                      DELIMITED BY SIZE
114500            INTO W-LIGNE-COURANTE
114600     END-STRING.
114700     PERFORM 06900-AJOUTER-LIGNE.
114800
114900******************************************************************
115000*  PIED DE RAPPORT.
115100******************************************************************
115200 06800-ECRIRE-PIED.
115300     MOVE SPACES TO W-LIGNE-COURANTE.
115400     PERFORM 06900-AJOUTER-LIGNE.
115500     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
115600     PERFORM 06900-AJOUTER-LIGNE.
115700
115800******************************************************************
115900*  AJOUTE LA LIGNE COURANTE (W-LIGNE-COURANTE) A LA ZONE DE
116000*  SORTIE RETOURNEE A L'APPELANT (DEM. NO 5790 - RAPPORT BATI EN
116100*  MEMOIRE, IMPRESSION LAISSEE AU PROGRAMME APPELANT).
116200******************************************************************
116300 06900-AJOUTER-LIGNE.
116400     ADD 1 TO W-NB-LIGNES.
116500     MOVE W-LIGNE-COURANTE TO W-LIGNE-RAPPORT(W-NB-LIGNES).
