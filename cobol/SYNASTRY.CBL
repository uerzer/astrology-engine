000100******************************************************************
000200* Author: M. FORTIER
000300* Date:   1993-09-14
000400* Purpose: SYNASTRIE (COMPATIBILITE) - CALCUL DES ASPECTS ENTRE
000500*          DEUX THEMES DEJA ANALYSES, DES SCORES DE PAIRAGE ET DU
000600*          SCORE GLOBAL, PUIS IMPRESSION DU RAPPORT DE
000700*          COMPATIBILITE.
000800******************************************************************
000900******************************************************************
001000* HISTORIQUE DES MODIFICATIONS
001100*-----------------------------------------------------------------
001200* 1993-09-14  MF   PROGRAMME INITIAL - DETECTION DES ASPECTS ENTRE
001300*                  LES PLANETES DE RELATION (SOLEIL/LUNE/MERCURE/
001400*                  VENUS/MARS) ET PAIRAGE ELEMENT/MODALITE.
001500* 1994-03-02  MF   AJOUT DU PAIRAGE MBTI ET ENNEAGRAMME (DEM. NO
001600*                  5099).
001700* 1994-10-19  PB   AJOUT DES CINQ SCORES DE CATEGORIE (ROMANCE,
001800*                  AMITIE, AFFAIRES, COMMUNICATION, RESOLUTION DE
001900*                  CONFLITS) ET DU SCORE GLOBAL.
002000* 1995-07-11  PB   AJOUT DE L'EVALUATION TEXTUELLE ET DES LISTES
002100*                  DE FORCES/DEFIS DE LA RELATION.
002200* 1996-02-28  GL   AJOUT DE LA SECTION PERSPECTIVE (MEILLEUR ET
002300*                  PIRE SCENARIO).
002400* 1998-12-09  PB   REVUE AN 2000 - AUCUNE DATE CALCULEE DANS CE
002500*                  PROGRAMME, LES DATES DE NAISSANCE NE SONT QUE
002600*                  DES ZONES D'AFFICHAGE. CERTIFIE CONFORME.
002700* 1999-02-02  PB   LE RAPPORT EST MAINTENANT CONSTRUIT EN MEMOIRE
002800*                  ET RETOURNE AU PROGRAMME APPELANT, COMME DANS
002900*                  NATALRPT (DEM. NO 5791).
003000* 2001-06-20  GL   LE TRI DES ASPECTS EST RENDU STABLE - A VALEUR
003100*                  ABSOLUE EGALE, L'ORDRE DE DETECTION EST GARDE
003200*                  (DEM. NO 5802).
003300* 2003-11-04  DN   LA FICHE DE CHAQUE PERSONNE EST RETYPEE DEUX
003400*                  FOIS (PREFIXES W-FP1-/W-FP2-) FAUTE DE COPY
003500*                  BOOK, COMME LE VEUT L'USAGE DE LA MAISON.
003600* 2006-07-11  DN   MENAGE DE FIN D'ANNEE - RETRAIT DE CODE MORT
003700*                  DANS 04000-CALCULER-CATEGORIES (DEM. NO 6381).
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. SYNASTRY.
004100 AUTHOR. M. FORTIER.
004200 INSTALLATION. CRACK-INFO - SERVICE ASTROLOGIE.
004300 DATE-WRITTEN. 1993-09-14.
004400 DATE-COMPILED.
004500 SECURITY. NON CLASSIFIE.
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS LETTRE-MBTI IS "E" "I" "N" "S" "T" "F" "J" "P".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*  DRAPEAU DE RECHERCHE DE L'ELEMENT DOMINANT (R8) ET MESSAGE
006000*  RESERVE POUR LE CAS D'UN DOSSIER DE COMPATIBILITE INCOMPLET -
006100*  NIVEAU 77 HABITUEL DU SERVICE POUR LES DRAPEAUX ISOLES.
006200 77  W-ELEM-TROUVE           PIC X       VALUE "N".
006300 77  W-MSG-PAIRE-INCOMPLETE  PIC X(40)   VALUE
006400         "DOSSIER DE COMPATIBILITE INCOMPLET.".
006500****************************COMPTEURS*****************************
006600 01  W-INDICES.
006700     05  W-IX-PLANETE-1      PIC 9(2)    COMP.
006800     05  W-IX-PLANETE-2      PIC 9(2)    COMP.
006900     05  W-IX-ASPECT-TYPE    PIC 9       COMP.
007000     05  W-IX-CATEGORIE      PIC 9       COMP.
007100     05  W-NB-ASPECTS        PIC 9(3)    COMP.
007200     05  W-IX-TA             PIC 9(3)    COMP.
007300     05  W-IX-BARRE          PIC 9(2)    COMP.
007400     05  W-IX-LISTE          PIC 9       COMP.
007500     05  FILLER              PIC X(06)   VALUE SPACES.
007600
007700****************************TABLE DES PLANETES DE RELATION*******
007800* SEULES CES CINQ PLANETES PARTICIPENT A LA DETECTION D'ASPECTS
007900* (REGLE R7).  INITIALISEE PAR REDEFINES D'UNE ZONE LITTERALE.
008000*******************************************************************
008100 01  W-REL-LIT.
008200     05  FILLER  PIC X(10) VALUE "SUN       ".
008300     05  FILLER  PIC X(10) VALUE "MOON      ".
008400     05  FILLER  PIC X(10) VALUE "MERCURY   ".
008500     05  FILLER  PIC X(10) VALUE "VENUS     ".
008600     05  FILLER  PIC X(10) VALUE "MARS      ".
008700
008800 01  W-REL-TAB REDEFINES W-REL-LIT.
008900     05  W-REL-ENTREE OCCURS 5 TIMES INDEXED BY W-IX-REL.
009000         10  W-REL-NOM       PIC X(10).
009100
009200****************************TABLE DES PAIRES HARMONIEUSES********
009300* ENNEAGRAMME (REGLE R11) - CHAQUE ENTREE PORTE LE TYPE LE PLUS
009400* PETIT SUIVI DU PLUS GRAND.
009500*******************************************************************
009600 01  W-HARMONIE-LIT.
009700     05  FILLER  PIC X(02) VALUE "12".
009800     05  FILLER  PIC X(02) VALUE "17".
009900     05  FILLER  PIC X(02) VALUE "24".
010000     05  FILLER  PIC X(02) VALUE "28".
010100     05  FILLER  PIC X(02) VALUE "37".
010200     05  FILLER  PIC X(02) VALUE "39".
010300     05  FILLER  PIC X(02) VALUE "45".
010400     05  FILLER  PIC X(02) VALUE "49".
010500     05  FILLER  PIC X(02) VALUE "58".
010600     05  FILLER  PIC X(02) VALUE "69".
010700     05  FILLER  PIC X(02) VALUE "78".
010800
010900 01  W-HARMONIE-TAB REDEFINES W-HARMONIE-LIT.
011000     05  W-HARM-ENTREE OCCURS 11 TIMES INDEXED BY W-IX-HARM.
011100         10  W-HARM-PETIT    PIC 9.
011200         10  W-HARM-GRAND    PIC 9.
011300
011400****************************ZONE D'APPEL A ASPECT-CHECK**********
011500 01  W-APPEL-ASPECT.
011600     05  W-AC-DEG-1         PIC 9(2)V99.
011700     05  W-AC-DEG-2         PIC 9(2)V99.
011800     05  W-AC-IND-ASPECT    PIC 9       COMP.
011900     05  W-AC-NOM           PIC X(11).
012000     05  W-AC-ORBE          PIC 9(2)V99.
012100     05  W-AC-SCORE         PIC S9(2).
012200     05  W-AC-TROUVE        PIC X.
012300         88  W-AC-EST-TROUVE        VALUE "Y".
012400     05  FILLER              PIC X(05)   VALUE SPACES.
012500
012600****************************TABLE DES ASPECTS TROUVES************
012700 01  W-TABLE-DES-ASPECTS.
012800     05  W-TA-ENTREE OCCURS 125 TIMES.
012900         10  W-TA-NOM-1          PIC X(20).
013000         10  W-TA-PLANETE-1      PIC X(10).
013100         10  W-TA-SIGNE-1        PIC X(12).
013200         10  W-TA-NOM-2          PIC X(20).
013300         10  W-TA-PLANETE-2      PIC X(10).
013400         10  W-TA-SIGNE-2        PIC X(12).
013500         10  W-TA-ASPECT         PIC X(11).
013600         10  W-TA-ORBE           PIC 9(2)V99.
013700         10  W-TA-SCORE          PIC S9(2).
013800         10  W-TA-ABS-SCORE      PIC 9(2) COMP.
013900         10  FILLER              PIC X(02)   VALUE SPACES.
014000
014100****************************ZONES DE TRI (ASPECTS)****************
014200 01  W-TRI-ZONE.
014300     05  W-TRI-COURANT       PIC 9(3)    COMP.
014400     05  W-TRI-COMPARE       PIC 9(3)    COMP.
014500     05  W-TRI-SAUVE.
014600         10  W-TS-NOM-1          PIC X(20).
014700         10  W-TS-PLANETE-1      PIC X(10).
014800         10  W-TS-SIGNE-1        PIC X(12).
014900         10  W-TS-NOM-2          PIC X(20).
015000         10  W-TS-PLANETE-2      PIC X(10).
015100         10  W-TS-SIGNE-2        PIC X(12).
015200         10  W-TS-ASPECT         PIC X(11).
015300         10  W-TS-ORBE           PIC 9(2)V99.
015400         10  W-TS-SCORE          PIC S9(2).
015500         10  W-TS-ABS-SCORE      PIC 9(2) COMP.
015600     05  FILLER              PIC X(06)   VALUE SPACES.
015700
015800****************************SCORES DE PAIRAGE (R8-R11)***********
015900 01  W-PAIRAGES.
016000     05  W-SCORE-ELEMENT     PIC 9(2)    COMP.
016100     05  W-TXT-ELEMENT       PIC X(75).
016200     05  W-SCORE-MODALITE    PIC 9(2)    COMP.
016300     05  W-TXT-MODALITE      PIC X(75).
016400     05  W-SCORE-MBTI        PIC 9(2)    COMP.
016500     05  W-TXT-MBTI          PIC X(75).
016600     05  W-NB-DIFF-MBTI      PIC 9       COMP.
016700     05  W-SCORE-ENNEAGRAMME PIC 9(2)    COMP.
016800     05  W-TXT-ENNEAGRAMME   PIC X(75).
016900     05  W-TYPE-PETIT        PIC 9.
017000     05  W-TYPE-GRAND        PIC 9.
017100     05  W-EST-HARMONIEUX    PIC X       VALUE "N".
017200     05  FILLER              PIC X(05)   VALUE SPACES.
017300
017400****************MATRICE DE PAIRAGE DES ELEMENTS (R8)***************
017500* QUATRE ELEMENTS DANS L'ORDRE FEU/TERRE/AIR/EAU, MATRICE SYMETRIQUE
017600* LUE RANGEE PAR RANGEE.  REDEFINES D'UNE ZONE LITTERALE, COMME
017700* POUR LA TABLE DU ZODIAQUE DE NATALRPT.
017800*************************************************************
017900 01  W-ELEM-NOM-LIT.
018000     05  FILLER  PIC X(05) VALUE "Fire ".
018100     05  FILLER  PIC X(05) VALUE "Earth".
018200     05  FILLER  PIC X(05) VALUE "Air  ".
018300     05  FILLER  PIC X(05) VALUE "Water".
018400
018500 01  W-ELEM-NOM-TAB REDEFINES W-ELEM-NOM-LIT.
018600     05  W-ELEM-NOM          PIC X(05)   OCCURS 4 TIMES
018700                             INDEXED BY W-IX-ELEM-1 W-IX-ELEM-2.
018800
018900 01  W-MATRICE-ELEMENT-LIT.
019000     05  FILLER  PIC X(16) VALUE "7384373883744847".
019100
019200 01  W-MATRICE-ELEMENT-TAB REDEFINES W-MATRICE-ELEMENT-LIT.
019300     05  W-ME-RANGEE             OCCURS 4 TIMES.
019400         10  W-MATRICE-ELEMENT   PIC 9       OCCURS 4 TIMES.
019500
019600****************************LIBELLES DES CATEGORIES (R12)*********
019700* DANS L'ORDRE D'IMPRESSION (ROMANCE, AMITIE, AFFAIRES,
019800* COMMUNICATION, RESOLUTION DE CONFLITS).  REDEFINES D'UNE ZONE
019900* LITTERALE, COMME DANS LA TABLE DU ZODIAQUE DE NATALRPT.
020000*******************************************************************
020100 01  W-CAT-NOMS-LIT.
020200     05  FILLER  PIC X(20) VALUE "Romance             ".
020300     05  FILLER  PIC X(20) VALUE "Friendship          ".
020400     05  FILLER  PIC X(20) VALUE "Business            ".
020500     05  FILLER  PIC X(20) VALUE "Communication       ".
020600     05  FILLER  PIC X(20) VALUE "Conflict Resolution ".
020700
020800 01  W-CAT-NOMS-TAB REDEFINES W-CAT-NOMS-LIT.
020900     05  W-CAT-NOM OCCURS 5 TIMES INDEXED BY W-IX-CAT-NOM
021000                         PIC X(20).
021100
021200****************************TABLE DE TRADUCTION DES ASPECTS******
021300* ASPECT-CHECK RETOURNE LE NOM DE L'ASPECT EN FRANCAIS (USAGE
021400* INTERNE DU SERVICE) - LE RAPPORT DE COMPATIBILITE L'EXIGE EN
021500* ANGLAIS (VOCABULAIRE DU CLIENT).  REDEFINES D'UNE ZONE
021600* LITTERALE COMME LES AUTRES TABLES DU PROGRAMME.
021700*******************************************************************
021800 01  W-ASPECT-NOM-LIT.
021900     05  FILLER  PIC X(22) VALUE "CONJONCTIONCONJUNCTION".
022000     05  FILLER  PIC X(22) VALUE "OPPOSITION OPPOSITION ".
022100     05  FILLER  PIC X(22) VALUE "TRIGONE    TRINE      ".
022200     05  FILLER  PIC X(22) VALUE "CARRE      SQUARE     ".
022300     05  FILLER  PIC X(22) VALUE "SEXTILE    SEXTILE    ".
022400
022500 01  W-ASPECT-NOM-TAB REDEFINES W-ASPECT-NOM-LIT.
022600     05  W-AN-ENTREE OCCURS 5 TIMES INDEXED BY W-IX-AN.
022700         10  W-AN-SOURCE     PIC X(11).
022800         10  W-AN-CIBLE      PIC X(11).
022900
023000****************************CUMULS ET SCORES DE CATEGORIE (R12)**
023100 01  W-CATEGORIES.
023200     05  W-SOMME-ASPECTS     PIC S9(5)      COMP.
023300     05  W-MOYENNE-ASPECTS   PIC S9(3)V9999 COMP.
023400     05  W-SOMME-SOLEIL-LUNE PIC S9(5)      COMP.
023500     05  W-SOMME-VENUS-MARS  PIC S9(5)      COMP.
023600     05  W-SOMME-MERCURE     PIC S9(5)      COMP.
023700     05  W-CAT-SCORE OCCURS 5 TIMES PIC S9(3)V9 COMP.
023800     05  FILLER              PIC X(06)   VALUE SPACES.
023900
024000****************************SCORE GLOBAL (R13/R14)***************
024100 01  W-GLOBAL.
024200     05  W-ASPECT-NORME      PIC S9(3)V9999 COMP.
024300     05  W-SCORE-BRUT        PIC S9(3)V9999 COMP.
024400     05  W-SCORE-FINAL       PIC 9(3)V9  COMP.
024500     05  W-TXT-EVALUATION    PIC X(40).
024600     05  FILLER              PIC X(06)   VALUE SPACES.
024700
024800****************************LISTES FORCES / DEFIS (R15/R16)******
024900 01  W-LISTES.
025000     05  W-NB-FORCES         PIC 9       COMP.
025100     05  W-LST-FORCE OCCURS 5 TIMES PIC X(100).
025200     05  W-NB-DEFIS          PIC 9       COMP.
025300     05  W-LST-DEFI  OCCURS 5 TIMES PIC X(100).
025400     05  W-NB-ASPECTS-POS    PIC 9(3)    COMP.
025500     05  W-NB-ASPECTS-LIGNE  PIC 9       COMP.
025600     05  W-NB-ASPECTS-AFF    PIC 9(2)    COMP.
025700     05  FILLER              PIC X(04)   VALUE SPACES.
025800
025900****************************PERSPECTIVE (R17)*********************
026000 01  W-PERSPECTIVE.
026100     05  W-TXT-MEILLEUR      PIC X(100).
026200     05  W-TXT-PIRE          PIC X(100).
026300     05  FILLER              PIC X(04)   VALUE SPACES.
026400
026500****************************ZONES EDITEES POUR L'IMPRESSION******
026600 01  W-LIGNE-COURANTE        PIC X(80)   VALUE SPACES.
026700 01  W-TITRE-SECTION         PIC X(80)   VALUE SPACES.
026800 01  W-REGLE-EGAL            PIC X(80)   VALUE ALL "=".
026900 01  W-REGLE-TIRET           PIC X(80)   VALUE ALL "-".
027000
027100 01  W-LIGNE-CATEGORIE.
027200     05  W-LC-LIBELLE        PIC X(20).
027300     05  FILLER              PIC X(03)   VALUE " | ".
027400     05  W-LC-SCORE          PIC ZZ9.9.
027500     05  FILLER              PIC X(05)   VALUE "/100 ".
027600     05  W-LC-BARRE          PIC X(20).
027700     05  FILLER              PIC X(27)   VALUE SPACES.
027800
027900 01  W-LIGNE-ASPECT.
028000     05  W-LAS-PLANETE-1     PIC X(25).
028100     05  W-LAS-ASPECT        PIC X(12).
028200     05  W-LAS-PLANETE-2     PIC X(25).
028300     05  W-LAS-SCORE.
028400         10  FILLER              PIC X(02) VALUE " [".
028500         10  W-LAS-SIGNE-SCORE   PIC X.
028600         10  W-LAS-VAL-SCORE     PIC 9.
028700         10  FILLER              PIC X(04) VALUE "]   ".
028800     05  FILLER              PIC X(10)   VALUE SPACES.
028900
029000 01  W-BARRE-ZONE.
029100     05  W-BARRE             PIC X(20).
029200     05  W-BARRE-N           PIC 9(2)    COMP.
029300     05  FILLER              PIC X(04)   VALUE SPACES.
029400
029500****************************ZONES DE CONVERSION / FORMATAGE******
029600 01  W-CONVERSION.
029700     05  W-NOM-MAJ-1         PIC X(10).
029800     05  W-NOM-MAJ-2         PIC X(10).
029900     05  W-PERS-MAJ-1        PIC X(20).
030000     05  W-PERS-MAJ-2        PIC X(20).
030100     05  W-ETIQ-PLANETE-1    PIC X(33).
030200     05  W-ETIQ-PLANETE-2    PIC X(33).
030300     05  W-NOM-ASPECT-ANG    PIC X(11).
030400     05  W-AN-RECHERCHE      PIC X(11).
030500     05  FILLER              PIC X(04)   VALUE SPACES.
030600
030700 01  W-FORMAT-ZONES.
030800     05  W-FMT-SCORE-ED      PIC ZZZ9.9.
030900     05  W-FMT-DEBUT         PIC 9(2)    COMP.
031000     05  W-FMT-UN-CHIFFRE    PIC 9.
031100     05  FILLER              PIC X(04)   VALUE SPACES.
031200
031300****************************ETIQUETTES "NOM'S PLANETE"***********
031400* UTILISEES DANS LES FORCES/DEFIS DE LA RELATION (REGLES R15/R16)
031500* - MEME TECHNIQUE DE REDUCTION DE LONGUEUR QUE DANS NATALRPT
031600* POUR LES NOMS DE PLANETE A ESPACE INTERNE (EX. "TRUE NODE").
031700*******************************************************************
031800 01  W-ETIQ-TRAVAIL.
031900     05  W-ETIQ-TRAV         PIC X(20).
032000     05  W-ETIQ-LONGUEUR     PIC 9(2)    COMP.
032100     05  W-ETIQ-PTR          PIC 9(2)    COMP.
032200     05  FILLER              PIC X(05)   VALUE SPACES.
032300
032400 LINKAGE SECTION.
032500
032600 01  W-FICHE-PERSONNE-1.
032700     05  W-FP1-CODE                 PIC X(4).
032800     05  W-FP1-NOM                  PIC X(20).
032900     05  W-FP1-DATE-NAIS            PIC X(10).
033000     05  W-FP1-HEURE-NAIS           PIC X(5).
033100     05  W-FP1-LIEU                 PIC X(30).
033200     05  W-FP1-FUSEAU               PIC X(20).
033300     05  W-FP1-NB-PLANETES          PIC 9(2)    COMP.
033400     05  W-FP1-PLANETE OCCURS 12 TIMES INDEXED BY W-FP1-IX-PLANETE.
033500         10  W-FP1-PL-NOM           PIC X(10).
033600         10  W-FP1-PL-SIGNE         PIC X(12).
033700         10  W-FP1-PL-DEGRE         PIC 9(2)V99.
033800         10  W-FP1-PL-MAISON        PIC 9(2).
033900         10  W-FP1-PL-RETRO         PIC X(1).
034000     05  W-FP1-ASC-SIGNE            PIC X(12).
034100     05  W-FP1-ASC-DEGRE            PIC 9(2)V99.
034200     05  W-FP1-ELEM-CPT OCCURS 4 TIMES PIC 9(2) COMP.
034300     05  W-FP1-MODE-CPT OCCURS 3 TIMES PIC 9(2) COMP.
034400     05  W-FP1-SIGNE-POIDS OCCURS 12 TIMES PIC 9(2) COMP.
034500     05  W-FP1-SIGNE-NB OCCURS 12 TIMES PIC 9(2) COMP.
034600     05  W-FP1-MAISON-NB OCCURS 12 TIMES PIC 9(2) COMP.
034700     05  W-FP1-DOM-ELEMENT          PIC X(5).
034800     05  W-FP1-DOM-MODALITE         PIC X(8).
034900     05  W-FP1-DOM-SIGNE            PIC X(12).
035000     05  W-FP1-DOM-PLANETE          PIC X(10).
035100     05  W-FP1-MBTI                 PIC X(4).
035200     05  W-FP1-ENNEA-SCORE OCCURS 9 TIMES PIC S9(3) COMP.
035300     05  W-FP1-ENNEA-PRIMAIRE       PIC 9.
035400     05  W-FP1-ENNEA-AILE           PIC 9.
035500     05  FILLER                  PIC X(20).
035600
035700 01  W-FICHE-PERSONNE-2.
035800     05  W-FP2-CODE                 PIC X(4).
035900     05  W-FP2-NOM                  PIC X(20).
036000     05  W-FP2-DATE-NAIS            PIC X(10).
036100     05  W-FP2-HEURE-NAIS           PIC X(5).
036200     05  W-FP2-LIEU                 PIC X(30).
036300     05  W-FP2-FUSEAU               PIC X(20).
036400     05  W-FP2-NB-PLANETES          PIC 9(2)    COMP.
036500     05  W-FP2-PLANETE OCCURS 12 TIMES INDEXED BY W-FP2-IX-PLANETE.
036600         10  W-FP2-PL-NOM           PIC X(10).
036700         10  W-FP2-PL-SIGNE         PIC X(12).
036800         10  W-FP2-PL-DEGRE         PIC 9(2)V99.
036900         10  W-FP2-PL-MAISON        PIC 9(2).
037000         10  W-FP2-PL-RETRO         PIC X(1).
037100     05  W-FP2-ASC-SIGNE            PIC X(12).
037200     05  W-FP2-ASC-DEGRE            PIC 9(2)V99.
037300     05  W-FP2-ELEM-CPT OCCURS 4 TIMES PIC 9(2) COMP.
037400     05  W-FP2-MODE-CPT OCCURS 3 TIMES PIC 9(2) COMP.
037500     05  W-FP2-SIGNE-POIDS OCCURS 12 TIMES PIC 9(2) COMP.
037600     05  W-FP2-SIGNE-NB OCCURS 12 TIMES PIC 9(2) COMP.
037700     05  W-FP2-MAISON-NB OCCURS 12 TIMES PIC 9(2) COMP.
037800     05  W-FP2-DOM-ELEMENT          PIC X(5).
037900     05  W-FP2-DOM-MODALITE         PIC X(8).
038000     05  W-FP2-DOM-SIGNE            PIC X(12).
038100     05  W-FP2-DOM-PLANETE          PIC X(10).
038200     05  W-FP2-MBTI                 PIC X(4).
038300     05  W-FP2-ENNEA-SCORE OCCURS 9 TIMES PIC S9(3) COMP.
038400     05  W-FP2-ENNEA-PRIMAIRE       PIC 9.
038500     05  W-FP2-ENNEA-AILE           PIC 9.
038600     05  FILLER                  PIC X(20).
038700
038800 01  W-LIGNES-RAPPORT.
038900     05  W-LIGNE-RAPPORT OCCURS 120 TIMES PIC X(80).
039000     05  FILLER                  PIC X(01).
039100
039200 01  W-NB-LIGNES            PIC 9(3)    COMP.
039300
039400 PROCEDURE DIVISION USING W-FICHE-PERSONNE-1 W-FICHE-PERSONNE-2
039500                          W-LIGNES-RAPPORT W-NB-LIGNES.
039600
039700 00000-MAIN-PROCEDURE.
039800     PERFORM 01000-INITIALISER-ZONES.
039900     PERFORM 02000-DETECTER-ASPECTS.
040000     PERFORM 02900-TRIER-ASPECTS.
040100     PERFORM 03000-CALCULER-PAIRAGE-ELEMENT.
040200     PERFORM 03100-CALCULER-PAIRAGE-MODALITE.
040300     PERFORM 03200-CALCULER-PAIRAGE-MBTI.
040400     PERFORM 03300-CALCULER-PAIRAGE-ENNEAGRAMME.
040500     PERFORM 04000-CALCULER-CATEGORIES.
040600     PERFORM 05000-CALCULER-SCORE-GLOBAL.
040700     PERFORM 05100-DERIVER-EVALUATION.
040800     PERFORM 06000-CONSTRUIRE-FORCES.
040900     PERFORM 06500-CONSTRUIRE-DEFIS.
041000     PERFORM 06800-CONSTRUIRE-PERSPECTIVE.
041100     PERFORM 07000-CONSTRUIRE-RAPPORT.
041200     GOBACK.
041300
041400******************************************************************
041500*  INITIALISATION DES ZONES DE TRAVAIL.
041600******************************************************************
041700 01000-INITIALISER-ZONES.
041800     INITIALIZE W-TABLE-DES-ASPECTS W-PAIRAGES W-CATEGORIES
041900                W-GLOBAL W-LISTES W-PERSPECTIVE.
042000     MOVE ZERO TO W-NB-ASPECTS.
042100     MOVE ZERO TO W-NB-LIGNES.
042200
042300******************************************************************
042400*  DETECTION DES ASPECTS (REGLE R7) - SEULES LES PLANETES DE
042500*  RELATION (SOLEIL, LUNE, MERCURE, VENUS, MARS) PARTICIPENT.
042600*  L'ORDRE DE PARCOURS EST L'ORDRE DES FICHIERS PLANETES TEL QUE
042700*  RECU - AUCUN TRI N'EST APPLIQUE AVANT LA DETECTION.
042800******************************************************************
042900 02000-DETECTER-ASPECTS.
043000     PERFORM 02100-EXAMINER-PLANETE-1
043100             VARYING W-FP1-IX-PLANETE FROM 1 BY 1
043200             UNTIL W-FP1-IX-PLANETE > W-FP1-NB-PLANETES.
043300
043400 02100-EXAMINER-PLANETE-1.
043500     MOVE W-FP1-PL-NOM(W-FP1-IX-PLANETE) TO W-NOM-MAJ-1.
043600     INSPECT W-NOM-MAJ-1
043700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
043800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043900     SET W-IX-REL TO 1.
044000     SEARCH W-REL-ENTREE
044100         AT END
044200             CONTINUE
044300         WHEN W-REL-NOM(W-IX-REL) = W-NOM-MAJ-1
044400             PERFORM 02200-EXAMINER-PLANETE-2
044500                     VARYING W-FP2-IX-PLANETE FROM 1 BY 1
044600                     UNTIL W-FP2-IX-PLANETE > W-FP2-NB-PLANETES
044700     END-SEARCH.
044800
044900 02200-EXAMINER-PLANETE-2.
045000     MOVE W-FP2-PL-NOM(W-FP2-IX-PLANETE) TO W-NOM-MAJ-2.
045100     INSPECT W-NOM-MAJ-2
045200             CONVERTING "abcdefghijklmnopqrstuvwxyz"
045300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045400     SET W-IX-REL TO 1.
045500     SEARCH W-REL-ENTREE
045600         AT END
045700             CONTINUE
045800         WHEN W-REL-NOM(W-IX-REL) = W-NOM-MAJ-2
045900             PERFORM 02300-TESTER-ASPECTS-PAIRE
046000                     VARYING W-IX-ASPECT-TYPE FROM 1 BY 1
046100                     UNTIL W-IX-ASPECT-TYPE > 5
046200     END-SEARCH.
046300
046400* UN APPEL A ASPECT-CHECK PAR TYPE D'ASPECT CANDIDAT (LE SOUS-
046500* PROGRAMME NE TESTE QU'UN SEUL INDICE D'ASPECT PAR APPEL).
046600 02300-TESTER-ASPECTS-PAIRE.
046700     MOVE W-FP1-PL-DEGRE(W-FP1-IX-PLANETE) TO W-AC-DEG-1.
046800     MOVE W-FP2-PL-DEGRE(W-FP2-IX-PLANETE) TO W-AC-DEG-2.
046900     MOVE W-IX-ASPECT-TYPE           TO W-AC-IND-ASPECT.
047000     MOVE "N"                        TO W-AC-TROUVE.
047100     MOVE SPACES                     TO W-AC-NOM.
047200     MOVE ZERO TO W-AC-ORBE W-AC-SCORE.
047300     CALL "ASPECT-CHECK" USING W-AC-DEG-1 W-AC-DEG-2
047400                          W-AC-IND-ASPECT W-AC-NOM
047500                          W-AC-ORBE W-AC-SCORE W-AC-TROUVE.
047600     IF W-AC-EST-TROUVE
047700         PERFORM 02310-ENREGISTRER-ASPECT
047800     END-IF.
047900
048000 02310-ENREGISTRER-ASPECT.
048100     ADD 1 TO W-NB-ASPECTS.
048200     MOVE W-NB-ASPECTS TO W-IX-TA.
048300     MOVE W-FP1-NOM                      TO W-TA-NOM-1(W-IX-TA).
048400     MOVE W-FP1-PL-NOM(W-FP1-IX-PLANETE)    TO W-TA-PLANETE-1(W-IX-TA).
048500     MOVE W-FP1-PL-SIGNE(W-FP1-IX-PLANETE)  TO W-TA-SIGNE-1(W-IX-TA).
048600     MOVE W-FP2-NOM                      TO W-TA-NOM-2(W-IX-TA).
048700     MOVE W-FP2-PL-NOM(W-FP2-IX-PLANETE)    TO W-TA-PLANETE-2(W-IX-TA).
048800     MOVE W-FP2-PL-SIGNE(W-FP2-IX-PLANETE)  TO W-TA-SIGNE-2(W-IX-TA).
048900     MOVE W-AC-NOM                   TO W-TA-ASPECT(W-IX-TA).
049000     MOVE W-AC-ORBE                  TO W-TA-ORBE(W-IX-TA).
049100     MOVE W-AC-SCORE                 TO W-TA-SCORE(W-IX-TA).
049200     IF W-AC-SCORE < 0
049300         COMPUTE W-TA-ABS-SCORE(W-IX-TA) = 0 - W-AC-SCORE
049400     ELSE
049500         MOVE W-AC-SCORE TO W-TA-ABS-SCORE(W-IX-TA)
049600     END-IF.
049700
049800******************************************************************
049900*  TRI DES ASPECTS PAR VALEUR ABSOLUE DECROISSANTE - TRI PAR
050000*  INSERTION STABLE (A VALEUR EGALE, L'ORDRE DE DETECTION EST
050100*  CONSERVE - DEM. NO 5802).
050200******************************************************************
050300 02900-TRIER-ASPECTS.
050400     IF W-NB-ASPECTS > 1
050500         PERFORM 02910-INSERER-UN-ASPECT
050600                 VARYING W-TRI-COURANT FROM 2 BY 1
050700                 UNTIL W-TRI-COURANT > W-NB-ASPECTS
050800     END-IF.
050900
051000 02910-INSERER-UN-ASPECT.
051100     MOVE W-TRI-COURANT TO W-IX-TA.
051200     MOVE W-TA-NOM-1(W-IX-TA)     TO W-TS-NOM-1.
051300     MOVE W-TA-PLANETE-1(W-IX-TA) TO W-TS-PLANETE-1.
051400     MOVE W-TA-SIGNE-1(W-IX-TA)   TO W-TS-SIGNE-1.
051500     MOVE W-TA-NOM-2(W-IX-TA)     TO W-TS-NOM-2.
051600     MOVE W-TA-PLANETE-2(W-IX-TA) TO W-TS-PLANETE-2.
051700     MOVE W-TA-SIGNE-2(W-IX-TA)   TO W-TS-SIGNE-2.
051800     MOVE W-TA-ASPECT(W-IX-TA)    TO W-TS-ASPECT.
051900     MOVE W-TA-ORBE(W-IX-TA)      TO W-TS-ORBE.
052000     MOVE W-TA-SCORE(W-IX-TA)     TO W-TS-SCORE.
052100     MOVE W-TA-ABS-SCORE(W-IX-TA) TO W-TS-ABS-SCORE.
052200     MOVE W-TRI-COURANT           TO W-TRI-COMPARE.
052300     PERFORM 02920-DECALER-UN-CRAN
052400             UNTIL W-TRI-COMPARE = 1
052500                OR W-TA-ABS-SCORE(W-TRI-COMPARE - 1)
052600                           NOT < W-TS-ABS-SCORE.
052700     MOVE W-TRI-COMPARE TO W-IX-TA.
052800     MOVE W-TS-NOM-1     TO W-TA-NOM-1(W-IX-TA).
052900     MOVE W-TS-PLANETE-1 TO W-TA-PLANETE-1(W-IX-TA).
053000     MOVE W-TS-SIGNE-1   TO W-TA-SIGNE-1(W-IX-TA).
053100     MOVE W-TS-NOM-2     TO W-TA-NOM-2(W-IX-TA).
053200     MOVE W-TS-PLANETE-2 TO W-TA-PLANETE-2(W-IX-TA).
053300     MOVE W-TS-SIGNE-2   TO W-TA-SIGNE-2(W-IX-TA).
053400     MOVE W-TS-ASPECT    TO W-TA-ASPECT(W-IX-TA).
053500     MOVE W-TS-ORBE      TO W-TA-ORBE(W-IX-TA).
053600     MOVE W-TS-SCORE     TO W-TA-SCORE(W-IX-TA).
053700     MOVE W-TS-ABS-SCORE TO W-TA-ABS-SCORE(W-IX-TA).
053800
053900 02920-DECALER-UN-CRAN.
054000     MOVE W-TRI-COMPARE TO W-IX-TA.
054100     MOVE W-TA-NOM-1(W-IX-TA - 1)     TO W-TA-NOM-1(W-IX-TA).
054200     MOVE W-TA-PLANETE-1(W-IX-TA - 1) TO W-TA-PLANETE-1(W-IX-TA).
054300     MOVE W-TA-SIGNE-1(W-IX-TA - 1)   TO W-TA-SIGNE-1(W-IX-TA).
054400     MOVE W-TA-NOM-2(W-IX-TA - 1)     TO W-TA-NOM-2(W-IX-TA).
054500     MOVE W-TA-PLANETE-2(W-IX-TA - 1) TO W-TA-PLANETE-2(W-IX-TA).
054600     MOVE W-TA-SIGNE-2(W-IX-TA - 1)   TO W-TA-SIGNE-2(W-IX-TA).
054700     MOVE W-TA-ASPECT(W-IX-TA - 1)    TO W-TA-ASPECT(W-IX-TA).
054800     MOVE W-TA-ORBE(W-IX-TA - 1)      TO W-TA-ORBE(W-IX-TA).
054900     MOVE W-TA-SCORE(W-IX-TA - 1)     TO W-TA-SCORE(W-IX-TA).
055000     MOVE W-TA-ABS-SCORE(W-IX-TA - 1) TO W-TA-ABS-SCORE(W-IX-TA).
055100     SUBTRACT 1 FROM W-TRI-COMPARE.
055200
055300******************************************************************
055400*  PAIRAGE DES ELEMENTS DOMINANTS (REGLE R8) - MATRICE SYMETRIQUE
055500*  DE COMPATIBILITE DES QUATRE ELEMENTS (W-MATRICE-ELEMENT, VOIR
055600*  W-MATRICE-ELEMENT-LIT EN WORKING-STORAGE POUR LES VALEURS).
055700*  LE TEXTE RESTE BASE SUR LES BRANCHES YANG/YIN CI-DESSOUS -
055800*  LES TEXTES FIRE+AIR ET EARTH+WATER DE LA MATRICE D'ORIGINE NE
055900*  SONT JAMAIS ATTEINTS CAR CES BRANCHES LES INTERCEPTENT EN
056000*  PREMIER - ON REPRODUIT CE COMPORTEMENT TEL QUEL (DEM. NO 6417).
056100******************************************************************
056200 03000-CALCULER-PAIRAGE-ELEMENT.
056300     MOVE 5 TO W-SCORE-ELEMENT.
056400     MOVE "N" TO W-ELEM-TROUVE.
056500     SET W-IX-ELEM-1 TO 1.
056600     SEARCH W-ELEM-NOM VARYING W-IX-ELEM-1
056700         AT END
056800             CONTINUE
056900         WHEN W-ELEM-NOM(W-IX-ELEM-1) = W-FP1-DOM-ELEMENT
057000             MOVE "O" TO W-ELEM-TROUVE
057100     END-SEARCH.
057200     IF W-ELEM-TROUVE = "O"
057300         MOVE "N" TO W-ELEM-TROUVE
057400         SET W-IX-ELEM-2 TO 1
057500         SEARCH W-ELEM-NOM VARYING W-IX-ELEM-2
057600             AT END
057700                 CONTINUE
057800             WHEN W-ELEM-NOM(W-IX-ELEM-2) = W-FP2-DOM-ELEMENT
057900                 MOVE "O" TO W-ELEM-TROUVE
058000         END-SEARCH
058100         IF W-ELEM-TROUVE = "O"
058200             MOVE W-MATRICE-ELEMENT(W-IX-ELEM-1, W-IX-ELEM-2)
058300                                      TO W-SCORE-ELEMENT
058400         END-IF
058500     END-IF.
058600     MOVE SPACES TO W-TXT-ELEMENT.
058700     EVALUATE TRUE
058800         WHEN W-FP1-DOM-ELEMENT = W-FP2-DOM-ELEMENT
058900             STRING "Both " DELIMITED BY SIZE
059000                    W-FP1-DOM-ELEMENT DELIMITED BY SPACE
059100                    " - Similar energy and approach to life"
059200                                   DELIMITED BY SIZE
059300                    INTO W-TXT-ELEMENT
059400             END-STRING
059500         WHEN (W-FP1-DOM-ELEMENT = "Fire"  OR W-FP1-DOM-ELEMENT = "Air")
059600          AND (W-FP2-DOM-ELEMENT = "Fire"  OR W-FP2-DOM-ELEMENT = "Air")
059700             MOVE "Yang elements - Active, outgoing, mentally/spi"
059800                  TO W-TXT-ELEMENT
059900             STRING W-TXT-ELEMENT(1:48) DELIMITED BY SIZE
060000                    "ritually focused" DELIMITED BY SIZE
060100                    INTO W-TXT-ELEMENT
060200             END-STRING
060300         WHEN (W-FP1-DOM-ELEMENT = "Earth"
060400               OR W-FP1-DOM-ELEMENT = "Water")
060500          AND (W-FP2-DOM-ELEMENT = "Earth"
060600               OR W-FP2-DOM-ELEMENT = "Water")
060700             MOVE "Yin elements - Receptive, grounded, physically"
060800                  TO W-TXT-ELEMENT
060900             STRING W-TXT-ELEMENT(1:48) DELIMITED BY SIZE
061000                    "/emotionally focused" DELIMITED BY SIZE
061100                    INTO W-TXT-ELEMENT
061200             END-STRING
061300         WHEN OTHER
061400             MOVE "Complementary elements - Different approaches "
061500                  TO W-TXT-ELEMENT
061600             STRING W-TXT-ELEMENT(1:48) DELIMITED BY SIZE
061700                    "that can balance or clash" DELIMITED BY SIZE
061800                    INTO W-TXT-ELEMENT
061900             END-STRING
062000     END-EVALUATE.
062100
062200******************************************************************
062300*  PAIRAGE DES MODALITES DOMINANTES (REGLE R9).
062400******************************************************************
062500 03100-CALCULER-PAIRAGE-MODALITE.
062600     EVALUATE TRUE
062700         WHEN W-FP1-DOM-MODALITE = W-FP2-DOM-MODALITE
062800             MOVE 6 TO W-SCORE-MODALITE
062900             MOVE SPACES TO W-TXT-MODALITE
063000             STRING "Both " DELIMITED BY SIZE
063100                    W-FP1-DOM-MODALITE DELIMITED BY SPACE
063200                    " - Similar pace and approach to change"
063300                                   DELIMITED BY SIZE
063400                    INTO W-TXT-MODALITE
063500             END-STRING
063600         WHEN (W-FP1-DOM-MODALITE = "Cardinal" AND
063700               W-FP2-DOM-MODALITE = "Mutable")
063800           OR (W-FP1-DOM-MODALITE = "Mutable"  AND
063900               W-FP2-DOM-MODALITE = "Cardinal")
064000             MOVE 7 TO W-SCORE-MODALITE
064100             MOVE "Cardinal + Mutable - Initiative meets adaptabi"
064200                  TO W-TXT-MODALITE
064300             STRING W-TXT-MODALITE(1:48) DELIMITED BY SIZE
064400                    "lity" DELIMITED BY SIZE
064500                    INTO W-TXT-MODALITE
064600             END-STRING
064700         WHEN (W-FP1-DOM-MODALITE = "Fixed"   AND
064800               W-FP2-DOM-MODALITE = "Mutable")
064900           OR (W-FP1-DOM-MODALITE = "Mutable" AND
065000               W-FP2-DOM-MODALITE = "Fixed")
065100             MOVE 6 TO W-SCORE-MODALITE
065200             MOVE "Fixed + Mutable - Stability meets flexibility"
065300                  TO W-TXT-MODALITE
065400         WHEN OTHER
065500             MOVE 5 TO W-SCORE-MODALITE
065600             MOVE "Cardinal + Fixed - Action meets resistance"
065700                  TO W-TXT-MODALITE
065800     END-EVALUATE.
065900
066000******************************************************************
066100*  PAIRAGE MBTI (REGLE R10) - COMPTE DES 4 POSITIONS OU LES DEUX
066200*  TYPES DIFFERENT.  LES QUATRE POSITIONS SONT COMPARBEES UNE A
066300*  UNE - LA TABLE NE COMPORTE QUE 4 LETTRES, AUCUNE BOUCLE N'EST
066400*  JUSTIFIEE.
066500******************************************************************
066600 03200-CALCULER-PAIRAGE-MBTI.
066700     MOVE ZERO TO W-NB-DIFF-MBTI.
066800     IF W-FP1-MBTI(1:1) NOT = W-FP2-MBTI(1:1)
066900         ADD 1 TO W-NB-DIFF-MBTI
067000     END-IF.
067100     IF W-FP1-MBTI(2:1) NOT = W-FP2-MBTI(2:1)
067200         ADD 1 TO W-NB-DIFF-MBTI
067300     END-IF.
067400     IF W-FP1-MBTI(3:1) NOT = W-FP2-MBTI(3:1)
067500         ADD 1 TO W-NB-DIFF-MBTI
067600     END-IF.
067700     IF W-FP1-MBTI(4:1) NOT = W-FP2-MBTI(4:1)
067800         ADD 1 TO W-NB-DIFF-MBTI
067900     END-IF.
068000     EVALUATE W-NB-DIFF-MBTI
068100         WHEN 0
068200             MOVE 6 TO W-SCORE-MBTI
068300             MOVE "Identical types - Deep understanding but may l"
068400                  TO W-TXT-MBTI
068500             STRING W-TXT-MBTI(1:48) DELIMITED BY SIZE
068600                    "ack growth tension" DELIMITED BY SIZE
068700                    INTO W-TXT-MBTI
068800             END-STRING
068900         WHEN 1
069000             MOVE 7 TO W-SCORE-MBTI
069100             MOVE "Very similar - Easy understanding with slight "
069200                  TO W-TXT-MBTI
069300             STRING W-TXT-MBTI(1:48) DELIMITED BY SIZE
069400                    "differences" DELIMITED BY SIZE
069500                    INTO W-TXT-MBTI
069600             END-STRING
069700         WHEN 2
069800             MOVE 8 TO W-SCORE-MBTI
069900             MOVE "Complementary - Balanced similarities and diff"
070000                  TO W-TXT-MBTI
070100             STRING W-TXT-MBTI(1:46) DELIMITED BY SIZE
070200                    "erences" DELIMITED BY SIZE
070300                    INTO W-TXT-MBTI
070400             END-STRING
070500         WHEN 3
070600             MOVE 5 TO W-SCORE-MBTI
070700             MOVE "Contrasting - Requires effort but can be rewar"
070800                  TO W-TXT-MBTI
070900             STRING W-TXT-MBTI(1:46) DELIMITED BY SIZE
071000                    "ding" DELIMITED BY SIZE
071100                    INTO W-TXT-MBTI
071200             END-STRING
071300         WHEN 4
071400             MOVE 4 TO W-SCORE-MBTI
071500             MOVE "Opposite types - Challenging but potentially t"
071600                  TO W-TXT-MBTI
071700             STRING W-TXT-MBTI(1:48) DELIMITED BY SIZE
071800                    "ransformative" DELIMITED BY SIZE
071900                    INTO W-TXT-MBTI
072000             END-STRING
072100     END-EVALUATE.
072200
072300******************************************************************
072400*  PAIRAGE ENNEAGRAMME (REGLE R11) - PAIRES HARMONIEUSES DANS
072500*  W-HARMONIE-TAB (LE PLUS PETIT TYPE EN PREMIER).
072600******************************************************************
072700 03300-CALCULER-PAIRAGE-ENNEAGRAMME.
072800     IF W-FP1-ENNEA-PRIMAIRE < W-FP2-ENNEA-PRIMAIRE
072900         MOVE W-FP1-ENNEA-PRIMAIRE TO W-TYPE-PETIT
073000         MOVE W-FP2-ENNEA-PRIMAIRE TO W-TYPE-GRAND
073100     ELSE
073200         MOVE W-FP2-ENNEA-PRIMAIRE TO W-TYPE-PETIT
073300         MOVE W-FP1-ENNEA-PRIMAIRE TO W-TYPE-GRAND
073400     END-IF.
073500     MOVE "N" TO W-EST-HARMONIEUX.
073600     SET W-IX-HARM TO 1.
073700     SEARCH W-HARM-ENTREE
073800         AT END
073900             CONTINUE
074000         WHEN W-HARM-PETIT(W-IX-HARM) = W-TYPE-PETIT
074100          AND W-HARM-GRAND(W-IX-HARM) = W-TYPE-GRAND
074200             MOVE "Y" TO W-EST-HARMONIEUX
074300     END-SEARCH.
074400     MOVE SPACES TO W-TXT-ENNEAGRAMME.
074500     IF W-FP1-ENNEA-PRIMAIRE = W-FP2-ENNEA-PRIMAIRE
074600         MOVE 6 TO W-SCORE-ENNEAGRAMME
074700         STRING "Both Type " DELIMITED BY SIZE
074800                W-FP1-ENNEA-PRIMAIRE DELIMITED BY SIZE
074900                " - Deep understanding but may amplify weaknesses"
075000                               DELIMITED BY SIZE
075100                INTO W-TXT-ENNEAGRAMME
075200         END-STRING
075300     ELSE
075400         IF W-EST-HARMONIEUX = "Y"
075500             MOVE 8 TO W-SCORE-ENNEAGRAMME
075600             STRING "Type " DELIMITED BY SIZE
075700                    W-FP1-ENNEA-PRIMAIRE DELIMITED BY SIZE
075800                    " + Type " DELIMITED BY SIZE
075900                    W-FP2-ENNEA-PRIMAIRE DELIMITED BY SIZE
076000                    " - Naturally complementary pairing"
076100                                   DELIMITED BY SIZE
076200                    INTO W-TXT-ENNEAGRAMME
076300             END-STRING
076400         ELSE
076500             MOVE 5 TO W-SCORE-ENNEAGRAMME
076600             STRING "Type " DELIMITED BY SIZE
076700                    W-FP1-ENNEA-PRIMAIRE DELIMITED BY SIZE
076800                    " + Type " DELIMITED BY SIZE
076900                    W-FP2-ENNEA-PRIMAIRE DELIMITED BY SIZE
077000                    " - Requires conscious effort"
077100                                   DELIMITED BY SIZE
077200                    INTO W-TXT-ENNEAGRAMME
077300             END-STRING
077400         END-IF
077500     END-IF.
077600
077700******************************************************************
077800*  SCORES DE CATEGORIE (REGLE R12).  LA MOYENNE DES ASPECTS EST
077900*  RECALCULEE EN REBALAYANT LA TABLE DES ASPECTS TROUVES - ELLE
078000*  N'EST PAS GARDEE EN MEMOIRE DEPUIS LA DETECTION (DEM. NO 6381,
078100*  MENAGE - L'ANCIEN CUMUL FAIT A LA VOLEE DANS 02310 A ETE
078200*  RETIRE CAR IL NE TENAIT PAS COMPTE DU TRI).
078300******************************************************************
078400 04000-CALCULER-CATEGORIES.
078500     MOVE ZERO TO W-SOMME-ASPECTS W-SOMME-SOLEIL-LUNE
078600                  W-SOMME-VENUS-MARS W-SOMME-MERCURE.
078700     IF W-NB-ASPECTS > 0
078800         PERFORM 04100-CUMULER-UN-ASPECT
078900                 VARYING W-IX-TA FROM 1 BY 1
079000                 UNTIL W-IX-TA > W-NB-ASPECTS
079100         COMPUTE W-MOYENNE-ASPECTS ROUNDED =
079200                 W-SOMME-ASPECTS / W-NB-ASPECTS
079300     ELSE
079400         MOVE ZERO TO W-MOYENNE-ASPECTS
079500     END-IF.
079600
079700     COMPUTE W-CAT-SCORE(1) =
079800             50 + (W-MOYENNE-ASPECTS * 3)
079900                + (W-SOMME-SOLEIL-LUNE * 2)
080000                + (W-SOMME-VENUS-MARS * 3).
080100     COMPUTE W-CAT-SCORE(2) =
080200             50 + (W-MOYENNE-ASPECTS * 3)
080300                + (W-SOMME-MERCURE * 2).
080400     COMPUTE W-CAT-SCORE(3) =
080500             50 + (W-MOYENNE-ASPECTS * 2)
080600                + (W-SCORE-MODALITE * 2).
080700     COMPUTE W-CAT-SCORE(4) =
080800             50 + (W-MOYENNE-ASPECTS * 2)
080900                + (W-SOMME-MERCURE * 3).
081000     IF W-MOYENNE-ASPECTS >= 0
081100         COMPUTE W-CAT-SCORE(5) =
081200                 50 + (W-MOYENNE-ASPECTS * 2)
081300     ELSE
081400         COMPUTE W-CAT-SCORE(5) =
081500                 50 - (W-MOYENNE-ASPECTS * 2)
081600     END-IF.
081700
081800     PERFORM 04200-PLAFONNER-CATEGORIES
081900             VARYING W-IX-CATEGORIE FROM 1 BY 1
082000             UNTIL W-IX-CATEGORIE > 5.
082100
082200 04100-CUMULER-UN-ASPECT.
082300     ADD W-TA-SCORE(W-IX-TA) TO W-SOMME-ASPECTS.
082400     MOVE W-TA-PLANETE-1(W-IX-TA) TO W-NOM-MAJ-1.
082500     INSPECT W-NOM-MAJ-1
082600             CONVERTING "abcdefghijklmnopqrstuvwxyz"
082700                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
082800     MOVE W-TA-PLANETE-2(W-IX-TA) TO W-NOM-MAJ-2.
082900     INSPECT W-NOM-MAJ-2
083000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
083100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083200     IF (W-NOM-MAJ-1 = "SUN" AND W-NOM-MAJ-2 = "MOON")
083300      OR (W-NOM-MAJ-1 = "MOON" AND W-NOM-MAJ-2 = "SUN")
083400         ADD W-TA-SCORE(W-IX-TA) TO W-SOMME-SOLEIL-LUNE
083500     END-IF.
083600     IF (W-NOM-MAJ-1 = "VENUS" AND W-NOM-MAJ-2 = "MARS")
083700      OR (W-NOM-MAJ-1 = "MARS" AND W-NOM-MAJ-2 = "VENUS")
083800         ADD W-TA-SCORE(W-IX-TA) TO W-SOMME-VENUS-MARS
083900     END-IF.
084000     IF W-NOM-MAJ-1 = "MERCURY" OR W-NOM-MAJ-2 = "MERCURY"
084100         ADD W-TA-SCORE(W-IX-TA) TO W-SOMME-MERCURE
084200     END-IF.
084300
084400 04200-PLAFONNER-CATEGORIES.
084500     IF W-CAT-SCORE(W-IX-CATEGORIE) < 0
084600         MOVE 0 TO W-CAT-SCORE(W-IX-CATEGORIE)
084700     END-IF.
084800     IF W-CAT-SCORE(W-IX-CATEGORIE) > 100
084900         MOVE 100 TO W-CAT-SCORE(W-IX-CATEGORIE)
085000     END-IF.
085100
085200******************************************************************
085300*  SCORE GLOBAL ET EVALUATION (REGLES R13/R14).
085400******************************************************************
085500 05000-CALCULER-SCORE-GLOBAL.
085600     COMPUTE W-ASPECT-NORME ROUNDED =
085700             ((W-MOYENNE-ASPECTS + 6) / 12) * 100.
085800     COMPUTE W-SCORE-BRUT ROUNDED =
085900               (W-ASPECT-NORME * 0.30)
086000             + (W-SCORE-ELEMENT * 10 * 0.15)
086100             + (W-SCORE-MODALITE * 10 * 0.10)
086200             + (W-SCORE-MBTI * 10 * 0.15)
086300             + (W-SCORE-ENNEAGRAMME * 10 * 0.10)
086400             + (((W-CAT-SCORE(1) + W-CAT-SCORE(2)
086500                + W-CAT-SCORE(3) + W-CAT-SCORE(4)
086600                + W-CAT-SCORE(5)) / 5) * 0.20).
086700     IF W-SCORE-BRUT < 0
086800         MOVE ZERO TO W-SCORE-BRUT
086900     END-IF.
087000     IF W-SCORE-BRUT > 100
087100         MOVE 100 TO W-SCORE-BRUT
087200     END-IF.
087300     COMPUTE W-SCORE-FINAL ROUNDED = W-SCORE-BRUT.
087400
087500 05100-DERIVER-EVALUATION.
087600     IF W-SCORE-FINAL >= 75
087700         MOVE "EXCELLENT - Highly Compatible" TO W-TXT-EVALUATION
087800     ELSE
087900         IF W-SCORE-FINAL >= 60
088000             MOVE "GOOD - Strong Potential" TO W-TXT-EVALUATION
088100         ELSE
088200             IF W-SCORE-FINAL >= 45
088300                 MOVE "MODERATE - Requires Effort"
088400                      TO W-TXT-EVALUATION
088500             ELSE
088600                 MOVE "CHALLENGING - Significant Work Needed"
088700                      TO W-TXT-EVALUATION
088800             END-IF
088900         END-IF
089000     END-IF.
089100
089200******************************************************************
089300*  FORCES DE LA RELATION (REGLE R15) - AU PLUS 5, DANS L'ORDRE
089400*  PRESCRIT.  LES TROIS PREMIERS ASPECTS POSITIFS SONT EXAMINES
089500*  MEME SI LA CONJONCTION N'Y PRODUIT AUCUNE LIGNE (ELLE COMPTE
089600*  QUAND MEME DANS LES TROIS).
089700******************************************************************
089800 06000-CONSTRUIRE-FORCES.
089900     MOVE ZERO TO W-NB-FORCES W-NB-ASPECTS-POS
090000                  W-NB-ASPECTS-LIGNE.
090100     IF W-NB-ASPECTS > 0
090200         PERFORM 06010-COMPTER-ASPECT-POSITIF
090300                 VARYING W-IX-TA FROM 1 BY 1
090400                 UNTIL W-IX-TA > W-NB-ASPECTS
090500     END-IF.
090600     IF W-NB-ASPECTS-POS >= 5 AND W-NB-FORCES < 5
090700         ADD 1 TO W-NB-FORCES
090800         MOVE "Multiple harmonious planetary connections"
090900              TO W-LST-FORCE(W-NB-FORCES)
091000     END-IF.
091100     IF W-NB-ASPECTS > 0
091200         PERFORM 06020-EXAMINER-FORCE-ASPECT
091300                 VARYING W-IX-TA FROM 1 BY 1
091400                 UNTIL W-IX-TA > W-NB-ASPECTS
091500                    OR W-NB-ASPECTS-LIGNE >= 3
091600     END-IF.
091700     IF W-CAT-SCORE(1) >= 70 AND W-NB-FORCES < 5
091800         ADD 1 TO W-NB-FORCES
091900         MOVE "Strong romantic chemistry and attraction"
092000              TO W-LST-FORCE(W-NB-FORCES)
092100     END-IF.
092200     IF W-CAT-SCORE(4) >= 70 AND W-NB-FORCES < 5
092300         ADD 1 TO W-NB-FORCES
092400         MOVE "Excellent communication and understanding"
092500              TO W-LST-FORCE(W-NB-FORCES)
092600     END-IF.
092700     IF W-CAT-SCORE(2) >= 70 AND W-NB-FORCES < 5
092800         ADD 1 TO W-NB-FORCES
092900         MOVE "Solid foundation of friendship and mutual respect"
093000              TO W-LST-FORCE(W-NB-FORCES)
093100     END-IF.
093200
093300 06010-COMPTER-ASPECT-POSITIF.
093400     IF W-TA-SCORE(W-IX-TA) > 0
093500         ADD 1 TO W-NB-ASPECTS-POS
093600     END-IF.
093700
093800 06020-EXAMINER-FORCE-ASPECT.
093900     IF W-TA-SCORE(W-IX-TA) > 0
094000         ADD 1 TO W-NB-ASPECTS-LIGNE
094100         IF W-NB-FORCES < 5
094200             PERFORM 08900-FORMER-ETIQUETTE-1
094300             PERFORM 08920-FORMER-ETIQUETTE-2
094400             EVALUATE W-TA-ASPECT(W-IX-TA)
094500                 WHEN "TRIGONE    "
094600                     ADD 1 TO W-NB-FORCES
094700                     STRING W-ETIQ-PLANETE-1  DELIMITED BY SPACE
094800                            " trine "          DELIMITED BY SIZE
094900                            W-ETIQ-PLANETE-2  DELIMITED BY SPACE
095000                            " - Natural flow and ease"
095100                                               DELIMITED BY SIZE
095200                            INTO W-LST-FORCE(W-NB-FORCES)
095300                     END-STRING
095400                 WHEN "SEXTILE    "
095500                     ADD 1 TO W-NB-FORCES
095600                     STRING W-ETIQ-PLANETE-1  DELIMITED BY SPACE
095700                            " sextile "        DELIMITED BY SIZE
095800                            W-ETIQ-PLANETE-2  DELIMITED BY SPACE
095900                            " - Opportunities for growth"
096000                                               DELIMITED BY SIZE
096100                            INTO W-LST-FORCE(W-NB-FORCES)
096200                     END-STRING
096300                 WHEN OTHER
096400                     CONTINUE
096500             END-EVALUATE
096600         END-IF
096700     END-IF.
096800
096900******************************************************************
097000*  DEFIS DE LA RELATION (REGLE R16) - AU PLUS 5, DANS L'ORDRE
097100*  PRESCRIT.
097200******************************************************************
097300 06500-CONSTRUIRE-DEFIS.
097400     MOVE ZERO TO W-NB-DEFIS W-NB-ASPECTS-LIGNE.
097500     IF W-NB-ASPECTS > 0
097600         PERFORM 06510-EXAMINER-DEFI-ASPECT
097700                 VARYING W-IX-TA FROM 1 BY 1
097800                 UNTIL W-IX-TA > W-NB-ASPECTS
097900                    OR W-NB-ASPECTS-LIGNE >= 3
098000     END-IF.
098100     IF W-CAT-SCORE(4) < 50 AND W-NB-DEFIS < 5
098200         ADD 1 TO W-NB-DEFIS
098300         MOVE "Communication styles may differ significantly"
098400              TO W-LST-DEFI(W-NB-DEFIS)
098500     END-IF.
098600     IF W-CAT-SCORE(5) < 50 AND W-NB-DEFIS < 5
098700         ADD 1 TO W-NB-DEFIS
098800         MOVE "Conflict resolution requires patience and effort"
098900              TO W-LST-DEFI(W-NB-DEFIS)
099000     END-IF.
099100     IF W-NB-DEFIS = 0
099200         ADD 1 TO W-NB-DEFIS
099300         MOVE "No major astrological challenges - focus on "
099400              TO W-LST-DEFI(W-NB-DEFIS)
099500         STRING W-LST-DEFI(W-NB-DEFIS)(1:45) DELIMITED BY SIZE
099600                "personal growth areas" DELIMITED BY SIZE
099700                INTO W-LST-DEFI(W-NB-DEFIS)
099800         END-STRING
099900     END-IF.
100000
100100 06510-EXAMINER-DEFI-ASPECT.
100200     IF W-TA-SCORE(W-IX-TA) < 0
100300         ADD 1 TO W-NB-ASPECTS-LIGNE
100400         IF W-NB-DEFIS < 5
100500             PERFORM 08900-FORMER-ETIQUETTE-1
100600             PERFORM 08920-FORMER-ETIQUETTE-2
100700             EVALUATE W-TA-ASPECT(W-IX-TA)
100800                 WHEN "CARRE      "
100900                     ADD 1 TO W-NB-DEFIS
101000                     STRING W-ETIQ-PLANETE-1  DELIMITED BY SPACE
101100                            " square "         DELIMITED BY SIZE
101200                            W-ETIQ-PLANETE-2  DELIMITED BY SPACE
101300                            " - Requires conscious effort to "
101400                                               DELIMITED BY SIZE
101500                            "harmonize"        DELIMITED BY SIZE
101600                            INTO W-LST-DEFI(W-NB-DEFIS)
101700                     END-STRING
101800                 WHEN "OPPOSITION "
101900                     ADD 1 TO W-NB-DEFIS
102000                     STRING W-ETIQ-PLANETE-1  DELIMITED BY SPACE
102100                            " opposite "       DELIMITED BY SIZE
102200                            W-ETIQ-PLANETE-2  DELIMITED BY SPACE
102300                            " - Need to balance opposing needs"
102400                                               DELIMITED BY SIZE
102500                            INTO W-LST-DEFI(W-NB-DEFIS)
102600                     END-STRING
102700                 WHEN OTHER
102800                     CONTINUE
102900             END-EVALUATE
103000         END-IF
103100     END-IF.
103200
103300******************************************************************
103400*  PERSPECTIVE DE LA RELATION (REGLE R17) - MEILLEUR ET PIRE
103500*  SCENARIO SELON LES MEMES PALIERS QUE L'EVALUATION (R14).
103600******************************************************************
103700 06800-CONSTRUIRE-PERSPECTIVE.
103800     EVALUATE TRUE
103900         WHEN W-SCORE-FINAL >= 75
104000             MOVE "Deeply fulfilling partnership with natural har"
104100                  TO W-TXT-MEILLEUR
104200             STRING W-TXT-MEILLEUR(1:46) DELIMITED BY SIZE
104300                    "mony, mutual growth, and " DELIMITED BY SIZE
104400                    INTO W-TXT-MEILLEUR
104500             END-STRING
104600             STRING W-TXT-MEILLEUR(1:71) DELIMITED BY SIZE
104700                    "lasting connection" DELIMITED BY SIZE
104800                    INTO W-TXT-MEILLEUR
104900             END-STRING
105000             MOVE "Risk of complacency or taking the relationship"
105100                  TO W-TXT-PIRE
105200             STRING W-TXT-PIRE(1:46) DELIMITED BY SIZE
105300                    " for granted" DELIMITED BY SIZE
105400                    INTO W-TXT-PIRE
105500             END-STRING
105600         WHEN W-SCORE-FINAL >= 60
105700             MOVE "Strong partnership with good potential for lon"
105800                  TO W-TXT-MEILLEUR
105900             STRING W-TXT-MEILLEUR(1:46) DELIMITED BY SIZE
106000                    "g-term success through mu" DELIMITED BY SIZE
106100                    INTO W-TXT-MEILLEUR
106200             END-STRING
106300             STRING W-TXT-MEILLEUR(1:71) DELIMITED BY SIZE
106400                    "tual effort" DELIMITED BY SIZE
106500                    INTO W-TXT-MEILLEUR
106600             END-STRING
106700             MOVE "Occasional friction that requires active commu"
106800                  TO W-TXT-PIRE
106900             STRING W-TXT-PIRE(1:46) DELIMITED BY SIZE
107000                    "nication and compromise" DELIMITED BY SIZE
107100                    INTO W-TXT-PIRE
107200             END-STRING
107300         WHEN W-SCORE-FINAL >= 45
107400             MOVE "Relationship can work with significant conscio"
107500                  TO W-TXT-MEILLEUR
107600             STRING W-TXT-MEILLEUR(1:46) DELIMITED BY SIZE
107700                    "us effort and commitment " DELIMITED BY SIZE
107800                    INTO W-TXT-MEILLEUR
107900             END-STRING
108000             STRING W-TXT-MEILLEUR(1:71) DELIMITED BY SIZE
108100                    "from both parties" DELIMITED BY SIZE
108200                    INTO W-TXT-MEILLEUR
108300             END-STRING
108400             MOVE "Recurring challenges may lead to frustration w"
108500                  TO W-TXT-PIRE
108600             STRING W-TXT-PIRE(1:46) DELIMITED BY SIZE
108700                    "ithout strong foundation" DELIMITED BY SIZE
108800                    INTO W-TXT-PIRE
108900             END-STRING
109000         WHEN OTHER
109100             MOVE "Opportunity for significant personal growth th"
109200                  TO W-TXT-MEILLEUR
109300             STRING W-TXT-MEILLEUR(1:46) DELIMITED BY SIZE
109400                    "rough navigating differen" DELIMITED BY SIZE
109500                    INTO W-TXT-MEILLEUR
109600             END-STRING
109700             STRING W-TXT-MEILLEUR(1:71) DELIMITED BY SIZE
109800                    "ces" DELIMITED BY SIZE
109900                    INTO W-TXT-MEILLEUR
110000             END-STRING
110100             MOVE "Fundamental differences may create persistent "
110200                  TO W-TXT-PIRE
110300             STRING W-TXT-PIRE(1:46) DELIMITED BY SIZE
110400                    "tension and difficulty" DELIMITED BY SIZE
110500                    INTO W-TXT-PIRE
110600             END-STRING
110700     END-EVALUATE.
110800******************************************************************
110900*  CONSTRUCTION DES ETIQUETTES "NOM'S PLANETE" POUR LES FORCES
111000*  ET LES DEFIS (R15/R16) - MEME TECHNIQUE DE REDUCTION DE
111100*  LONGUEUR PAR BALAYAGE ARRIERE QUE DANS NATALRPT POUR LES
111200*  NOMS DE PLANETE COMPORTANT UN ESPACE INTERNE.
111300******************************************************************
111400 08900-FORMER-ETIQUETTE-1.
111500     MOVE W-TA-NOM-1(W-IX-TA) TO W-ETIQ-TRAV.
111600     MOVE 20 TO W-ETIQ-LONGUEUR.
111700     PERFORM 08910-REDUIRE-LONGUEUR-ETIQ
111800             UNTIL W-ETIQ-LONGUEUR = 0
111900                OR W-ETIQ-TRAV(W-ETIQ-LONGUEUR:1) NOT = SPACE.
112000     STRING W-ETIQ-TRAV(1:W-ETIQ-LONGUEUR) DELIMITED BY SIZE
112100            "'s "                          DELIMITED BY SIZE
112200            W-TA-PLANETE-1(W-IX-TA)        DELIMITED BY SPACE
112300            INTO W-ETIQ-PLANETE-1.
112400
112500 08910-REDUIRE-LONGUEUR-ETIQ.
112600     SUBTRACT 1 FROM W-ETIQ-LONGUEUR.
112700
112800 08920-FORMER-ETIQUETTE-2.
112900     MOVE W-TA-NOM-2(W-IX-TA) TO W-ETIQ-TRAV.
113000     MOVE 20 TO W-ETIQ-LONGUEUR.
113100     PERFORM 08910-REDUIRE-LONGUEUR-ETIQ
113200             UNTIL W-ETIQ-LONGUEUR = 0
113300                OR W-ETIQ-TRAV(W-ETIQ-LONGUEUR:1) NOT = SPACE.
113400     STRING W-ETIQ-TRAV(1:W-ETIQ-LONGUEUR) DELIMITED BY SIZE
113500            "'s "                          DELIMITED BY SIZE
113600            W-TA-PLANETE-2(W-IX-TA)        DELIMITED BY SPACE
113700            INTO W-ETIQ-PLANETE-2.
113800
113900******************************************************************
114000*  TRADUCTION FRANCAIS/ANGLAIS DU NOM D'ASPECT RETOURNE PAR
114100*  ASPECT-CHECK, POUR LA TABLE DES ASPECTS-CLES DU RAPPORT.
114200******************************************************************
114300 09000-TRADUIRE-ASPECT.
114400     MOVE W-TA-ASPECT(W-IX-TA) TO W-AN-RECHERCHE.
114500     SET W-IX-AN TO 1.
114600     SEARCH W-AN-ENTREE
114700         AT END
114800             MOVE W-AN-RECHERCHE TO W-NOM-ASPECT-ANG
114900         WHEN W-AN-SOURCE(W-IX-AN) = W-AN-RECHERCHE
115000             MOVE W-AN-CIBLE(W-IX-AN) TO W-NOM-ASPECT-ANG
115100     END-SEARCH.
115200
115300******************************************************************
115400*  CONSTRUCTION DU RAPPORT DE COMPATIBILITE - 10 SECTIONS DANS
115500*  L'ORDRE DU CAHIER DES CHARGES DU SERVICE.
115600******************************************************************
115700 07000-CONSTRUIRE-RAPPORT.
115800     PERFORM 07100-ECRIRE-ENTETE.
115900     PERFORM 07200-ECRIRE-SCORE-GLOBAL.
116000     PERFORM 07300-ECRIRE-CATEGORIES.
116100     PERFORM 07400-ECRIRE-ELEMENT-MODALITE.
116200     PERFORM 07500-ECRIRE-PERSONNALITE.
116300     PERFORM 07600-ECRIRE-ASPECTS-CLES.
116400     PERFORM 07700-ECRIRE-FORCES.
116500     PERFORM 07800-ECRIRE-DEFIS.
116600     PERFORM 07900-ECRIRE-PERSPECTIVE.
116700     PERFORM 07950-ECRIRE-PIED.
116800
116900 07100-ECRIRE-ENTETE.
117000     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
117100     PERFORM 08000-AJOUTER-LIGNE.
117200     MOVE "RELATIONSHIP COMPATIBILITY ANALYSIS"
117300          TO W-LIGNE-COURANTE.
117400     PERFORM 08000-AJOUTER-LIGNE.
117500     MOVE W-FP1-NOM TO W-PERS-MAJ-1.
117600     INSPECT W-PERS-MAJ-1
117700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
117800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
117900     MOVE W-FP2-NOM TO W-PERS-MAJ-2.
118000     INSPECT W-PERS-MAJ-2
118100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
118200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
118300     STRING W-PERS-MAJ-1 DELIMITED BY SPACE
118400            " & "        DELIMITED BY SIZE
118500            W-PERS-MAJ-2 DELIMITED BY SPACE
118600            INTO W-LIGNE-COURANTE.
118700     PERFORM 08000-AJOUTER-LIGNE.
118800     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
118900     PERFORM 08000-AJOUTER-LIGNE.
119000
119100 07200-ECRIRE-SCORE-GLOBAL.
119200     MOVE SPACES TO W-LIGNE-COURANTE.
119300     PERFORM 08000-AJOUTER-LIGNE.
119400     MOVE W-SCORE-FINAL TO W-FMT-SCORE-ED.
119500     MOVE 1 TO W-FMT-DEBUT.
119600     PERFORM 08950-REDUIRE-DEBUT-SCORE
119700             UNTIL W-FMT-DEBUT > 6
119800                OR W-FMT-SCORE-ED(W-FMT-DEBUT:1) NOT = SPACE.
119900     STRING "OVERALL COMPATIBILITY SCORE: "  DELIMITED BY SIZE
120000            W-FMT-SCORE-ED(W-FMT-DEBUT:)      DELIMITED BY SIZE
120100            "/100"                            DELIMITED BY SIZE
120200            INTO W-LIGNE-COURANTE.
120300     PERFORM 08000-AJOUTER-LIGNE.
120400     STRING "Rating: " DELIMITED BY SIZE
120500            W-TXT-EVALUATION DELIMITED BY SIZE
120600            INTO W-LIGNE-COURANTE.
120700     PERFORM 08000-AJOUTER-LIGNE.
120800
120900 08950-REDUIRE-DEBUT-SCORE.
121000     ADD 1 TO W-FMT-DEBUT.
121100
121200******************************************************************
121300*  SECTION "COMPATIBILITY BY CATEGORY" - BARRE PROPORTIONNELLE
121400*  A RAISON D'UN CARACTERE "#" PAR TRANCHE DE 5 POINTS, COMME
121500*  DANS LE RAPPORT NATAL (TRANCHE DE 2 LA-BAS, DE 5 ICI).
121600******************************************************************
121700 07300-ECRIRE-CATEGORIES.
121800     MOVE SPACES TO W-LIGNE-COURANTE.
121900     PERFORM 08000-AJOUTER-LIGNE.
122000     MOVE "COMPATIBILITY BY CATEGORY" TO W-TITRE-SECTION.
122100     PERFORM 08100-ECRIRE-ENTETE-SECTION.
122200     PERFORM 07310-ECRIRE-UNE-CATEGORIE
122300             VARYING W-IX-CATEGORIE FROM 1 BY 1
122400             UNTIL W-IX-CATEGORIE > 5.
122500
122600 07310-ECRIRE-UNE-CATEGORIE.
122700     SET W-IX-CAT-NOM TO W-IX-CATEGORIE.
122800     MOVE W-CAT-NOM(W-IX-CAT-NOM) TO W-LC-LIBELLE.
122900     MOVE W-CAT-SCORE(W-IX-CATEGORIE) TO W-LC-SCORE.
123000     DIVIDE W-CAT-SCORE(W-IX-CATEGORIE) BY 5
123100            GIVING W-BARRE-N.
123200     MOVE SPACES TO W-BARRE.
123300     IF W-BARRE-N > 0
123400         PERFORM 07320-REMPLIR-BARRE-CATEGORIE
123500                 VARYING W-IX-BARRE FROM 1 BY 1
123600                 UNTIL W-IX-BARRE > W-BARRE-N
123700     END-IF.
123800     MOVE W-BARRE TO W-LC-BARRE.
123900     MOVE W-LIGNE-CATEGORIE TO W-LIGNE-COURANTE.
124000     PERFORM 08000-AJOUTER-LIGNE.
124100
124200 07320-REMPLIR-BARRE-CATEGORIE.
124300     MOVE "#" TO W-BARRE(W-IX-BARRE:1).
124400
124500******************************************************************
124600*  SECTION "ELEMENT & MODALITY COMPATIBILITY" (R8/R9).
124700******************************************************************
124800 07400-ECRIRE-ELEMENT-MODALITE.
124900     MOVE SPACES TO W-LIGNE-COURANTE.
125000     PERFORM 08000-AJOUTER-LIGNE.
125100     MOVE "ELEMENT & MODALITY COMPATIBILITY" TO W-TITRE-SECTION.
125200     PERFORM 08100-ECRIRE-ENTETE-SECTION.
125300     STRING "Elements: " DELIMITED BY SIZE
125400            W-FP1-DOM-ELEMENT DELIMITED BY SPACE
125500            " + "         DELIMITED BY SIZE
125600            W-FP2-DOM-ELEMENT DELIMITED BY SPACE
125700            INTO W-LIGNE-COURANTE.
125800     PERFORM 08000-AJOUTER-LIGNE.
125900     MOVE W-SCORE-ELEMENT TO W-FMT-UN-CHIFFRE.
126000     STRING "Score: " DELIMITED BY SIZE
126100            W-FMT-UN-CHIFFRE DELIMITED BY SIZE
126200            "/10" DELIMITED BY SIZE
126300            INTO W-LIGNE-COURANTE.
126400     PERFORM 08000-AJOUTER-LIGNE.
126500     MOVE W-TXT-ELEMENT TO W-LIGNE-COURANTE.
126600     PERFORM 08000-AJOUTER-LIGNE.
126700     STRING "Modality: " DELIMITED BY SIZE
126800            W-FP1-DOM-MODALITE DELIMITED BY SPACE
126900            " + "          DELIMITED BY SIZE
127000            W-FP2-DOM-MODALITE DELIMITED BY SPACE
127100            INTO W-LIGNE-COURANTE.
127200     PERFORM 08000-AJOUTER-LIGNE.
127300     MOVE W-SCORE-MODALITE TO W-FMT-UN-CHIFFRE.
127400     STRING "Score: " DELIMITED BY SIZE
127500            W-FMT-UN-CHIFFRE DELIMITED BY SIZE
127600            "/10" DELIMITED BY SIZE
127700            INTO W-LIGNE-COURANTE.
127800     PERFORM 08000-AJOUTER-LIGNE.
127900     MOVE W-TXT-MODALITE TO W-LIGNE-COURANTE.
128000     PERFORM 08000-AJOUTER-LIGNE.
128100
128200******************************************************************
128300*  SECTION "PERSONALITY TYPE COMPATIBILITY" (R10/R11).
128400******************************************************************
128500 07500-ECRIRE-PERSONNALITE.
128600     MOVE SPACES TO W-LIGNE-COURANTE.
128700     PERFORM 08000-AJOUTER-LIGNE.
128800     MOVE "PERSONALITY TYPE COMPATIBILITY" TO W-TITRE-SECTION.
128900     PERFORM 08100-ECRIRE-ENTETE-SECTION.
129000     STRING "MBTI: " DELIMITED BY SIZE
129100            W-FP1-MBTI DELIMITED BY SPACE
129200            " + "   DELIMITED BY SIZE
129300            W-FP2-MBTI DELIMITED BY SPACE
129400            INTO W-LIGNE-COURANTE.
129500     PERFORM 08000-AJOUTER-LIGNE.
129600     MOVE W-SCORE-MBTI TO W-FMT-UN-CHIFFRE.
129700     STRING "Score: " DELIMITED BY SIZE
129800            W-FMT-UN-CHIFFRE DELIMITED BY SIZE
129900            "/10" DELIMITED BY SIZE
130000            INTO W-LIGNE-COURANTE.
130100     PERFORM 08000-AJOUTER-LIGNE.
130200     MOVE W-TXT-MBTI TO W-LIGNE-COURANTE.
130300     PERFORM 08000-AJOUTER-LIGNE.
130400     STRING "Enneagram: "       DELIMITED BY SIZE
130500            W-FP1-ENNEA-PRIMAIRE   DELIMITED BY SIZE
130600            "w"                 DELIMITED BY SIZE
130700            W-FP1-ENNEA-AILE       DELIMITED BY SIZE
130800            " + "               DELIMITED BY SIZE
130900            W-FP2-ENNEA-PRIMAIRE   DELIMITED BY SIZE
131000            "w"                 DELIMITED BY SIZE
131100            W-FP2-ENNEA-AILE       DELIMITED BY SIZE
131200            INTO W-LIGNE-COURANTE.
131300     PERFORM 08000-AJOUTER-LIGNE.
131400     MOVE W-SCORE-ENNEAGRAMME TO W-FMT-UN-CHIFFRE.
131500     STRING "Score: " DELIMITED BY SIZE
131600            W-FMT-UN-CHIFFRE DELIMITED BY SIZE
131700            "/10" DELIMITED BY SIZE
131800            INTO W-LIGNE-COURANTE.
131900     PERFORM 08000-AJOUTER-LIGNE.
132000     MOVE W-TXT-ENNEAGRAMME TO W-LIGNE-COURANTE.
132100     PERFORM 08000-AJOUTER-LIGNE.
132200
132300******************************************************************
132400*  SECTION "KEY SYNASTRY ASPECTS" - LES 10 PREMIERS ASPECTS
132500*  TRIES (REGLE R7).  COLONNES FIXES; AUCUN BESOIN DE L'ETIQUETTE
132600*  REDUITE CAR LES NOMS SONT TRONQUES A LARGEUR FIXE ICI.
132700******************************************************************
132800 07600-ECRIRE-ASPECTS-CLES.
132900     MOVE SPACES TO W-LIGNE-COURANTE.
133000     PERFORM 08000-AJOUTER-LIGNE.
133100     MOVE "KEY SYNASTRY ASPECTS" TO W-TITRE-SECTION.
133200     PERFORM 08100-ECRIRE-ENTETE-SECTION.
133300     IF W-NB-ASPECTS = 0
133400         MOVE "No major aspects found within standard orbs"
133500              TO W-LIGNE-COURANTE
133600         PERFORM 08000-AJOUTER-LIGNE
133700     ELSE
133800         MOVE ZERO TO W-NB-ASPECTS-AFF
133900         PERFORM 07610-ECRIRE-UN-ASPECT-CLE
134000                 VARYING W-IX-TA FROM 1 BY 1
134100                 UNTIL W-IX-TA > W-NB-ASPECTS
134200                    OR W-NB-ASPECTS-AFF >= 10
134300     END-IF.
134400
134500 07610-ECRIRE-UN-ASPECT-CLE.
134600     ADD 1 TO W-NB-ASPECTS-AFF.
134700     PERFORM 08900-FORMER-ETIQUETTE-1.
134800     PERFORM 08920-FORMER-ETIQUETTE-2.
134900     PERFORM 09000-TRADUIRE-ASPECT.
135000     MOVE W-ETIQ-PLANETE-1 TO W-LAS-PLANETE-1.
135100     MOVE W-NOM-ASPECT-ANG TO W-LAS-ASPECT.
135200     INSPECT W-LAS-ASPECT
135300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
135400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
135500     MOVE W-ETIQ-PLANETE-2 TO W-LAS-PLANETE-2.
135600     IF W-TA-SCORE(W-IX-TA) < 0
135700         MOVE "-" TO W-LAS-SIGNE-SCORE
135800         COMPUTE W-LAS-VAL-SCORE =
135900                 ZERO - W-TA-SCORE(W-IX-TA)
136000     ELSE
136100         MOVE "+" TO W-LAS-SIGNE-SCORE
136200         MOVE W-TA-SCORE(W-IX-TA) TO W-LAS-VAL-SCORE
136300     END-IF.
136400     MOVE W-LIGNE-ASPECT TO W-LIGNE-COURANTE.
136500     PERFORM 08000-AJOUTER-LIGNE.
136600
136700******************************************************************
136800*  SECTION "RELATIONSHIP STRENGTHS" - LISTE NUMEROTEE (R15).
136900******************************************************************
137000 07700-ECRIRE-FORCES.
137100     MOVE SPACES TO W-LIGNE-COURANTE.
137200     PERFORM 08000-AJOUTER-LIGNE.
137300     MOVE "RELATIONSHIP STRENGTHS" TO W-TITRE-SECTION.
137400     PERFORM 08100-ECRIRE-ENTETE-SECTION.
137500     IF W-NB-FORCES = 0
137600         MOVE "None identified" TO W-LIGNE-COURANTE
137700         PERFORM 08000-AJOUTER-LIGNE
137800     ELSE
137900         PERFORM 07710-ECRIRE-UNE-FORCE
138000                 VARYING W-IX-LISTE FROM 1 BY 1
138100                 UNTIL W-IX-LISTE > W-NB-FORCES
138200     END-IF.
138300
138400 07710-ECRIRE-UNE-FORCE.
138500     MOVE W-IX-LISTE TO W-FMT-UN-CHIFFRE.
138600     STRING W-FMT-UN-CHIFFRE          DELIMITED BY SIZE
138700            ". "                      DELIMITED BY SIZE
138800            W-LST-FORCE(W-IX-LISTE)   DELIMITED BY SIZE
138900            INTO W-LIGNE-COURANTE.
139000     PERFORM 08000-AJOUTER-LIGNE.
139100
139200******************************************************************
139300*  SECTION "RELATIONSHIP CHALLENGES" - LISTE NUMEROTEE (R16).
139400******************************************************************
139500 07800-ECRIRE-DEFIS.
139600     MOVE SPACES TO W-LIGNE-COURANTE.
139700     PERFORM 08000-AJOUTER-LIGNE.
139800     MOVE "RELATIONSHIP CHALLENGES" TO W-TITRE-SECTION.
139900     PERFORM 08100-ECRIRE-ENTETE-SECTION.
140000     PERFORM 07810-ECRIRE-UN-DEFI
140100             VARYING W-IX-LISTE FROM 1 BY 1
140200             UNTIL W-IX-LISTE > W-NB-DEFIS.
140300
140400 07810-ECRIRE-UN-DEFI.
140500     MOVE W-IX-LISTE TO W-FMT-UN-CHIFFRE.
140600     STRING W-FMT-UN-CHIFFRE         DELIMITED BY SIZE
140700            ". "                     DELIMITED BY SIZE
140800            W-LST-DEFI(W-IX-LISTE)   DELIMITED BY SIZE
140900            INTO W-LIGNE-COURANTE.
141000     PERFORM 08000-AJOUTER-LIGNE.
141100
141200******************************************************************
141300*  SECTION "RELATIONSHIP OUTLOOK" (R17).
141400******************************************************************
141500 07900-ECRIRE-PERSPECTIVE.
141600     MOVE SPACES TO W-LIGNE-COURANTE.
141700     PERFORM 08000-AJOUTER-LIGNE.
141800     MOVE "RELATIONSHIP OUTLOOK" TO W-TITRE-SECTION.
141900     PERFORM 08100-ECRIRE-ENTETE-SECTION.
142000     MOVE SPACES TO W-LIGNE-COURANTE.
142100     PERFORM 08000-AJOUTER-LIGNE.
142200     MOVE "Best Case Scenario:" TO W-LIGNE-COURANTE.
142300     PERFORM 08000-AJOUTER-LIGNE.
142400     STRING "  " DELIMITED BY SIZE
142500            W-TXT-MEILLEUR DELIMITED BY SIZE
142600            INTO W-LIGNE-COURANTE.
142700     PERFORM 08000-AJOUTER-LIGNE.
142800     MOVE SPACES TO W-LIGNE-COURANTE.
142900     PERFORM 08000-AJOUTER-LIGNE.
143000     MOVE "Worst Case Scenario:" TO W-LIGNE-COURANTE.
143100     PERFORM 08000-AJOUTER-LIGNE.
143200     STRING "  " DELIMITED BY SIZE
143300            W-TXT-PIRE DELIMITED BY SIZE
143400            INTO W-LIGNE-COURANTE.
143500     PERFORM 08000-AJOUTER-LIGNE.
143600
143700 07950-ECRIRE-PIED.
143800     MOVE SPACES TO W-LIGNE-COURANTE.
143900     PERFORM 08000-AJOUTER-LIGNE.
144000     MOVE W-REGLE-EGAL TO W-LIGNE-COURANTE.
144100     PERFORM 08000-AJOUTER-LIGNE.
144200
144300******************************************************************
144400*  HELPER D'IMPRESSION D'ENTETE DE SECTION - MEME GABARIT QUE
144500*  DANS NATALRPT (06210-ECRIRE-ENTETE-SECTION).
144600******************************************************************
144700 08100-ECRIRE-ENTETE-SECTION.
144800     MOVE W-TITRE-SECTION TO W-LIGNE-COURANTE.
144900     PERFORM 08000-AJOUTER-LIGNE.
145000     MOVE W-REGLE-TIRET TO W-LIGNE-COURANTE.
145100     PERFORM 08000-AJOUTER-LIGNE.
145200
145300******************************************************************
145400*  08000 - AJOUT D'UNE LIGNE A LA TABLE DE SORTIE DU RAPPORT.
145500******************************************************************
145600 08000-AJOUTER-LIGNE.
145700     ADD 1 TO W-NB-LIGNES.
145800     MOVE W-LIGNE-COURANTE TO W-LIGNE-RAPPORT(W-NB-LIGNES).
145900     MOVE SPACES TO W-LIGNE-COURANTE.
