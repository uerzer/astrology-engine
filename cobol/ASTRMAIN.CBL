000100******************************************************************
000200* Author: R. CARON
000300* Date:   1993-09-20
000400* Purpose: PROGRAMME MAITRE DU LOT ASTROLOGIE - CHARGEMENT DES
000500*          PERSONNES (ENTETE/PLANETES/ASCENDANT), APPEL DE
000600*          NATALRPT POUR CHAQUE PERSONNE ET DE SYNASTRY POUR
000700*          CHAQUE PAIRE DEMANDEE, ECRITURE DU RAPPORT UNIQUE.
000800******************************************************************
000900******************************************************************
001000* HISTORIQUE DES MODIFICATIONS
001100*-----------------------------------------------------------------
001200* 1993-09-20  RC   PROGRAMME INITIAL - CHARGEMENT DES PERSONNES ET
001300*                  APPEL DE NATALRPT, BOUCLE DES PAIRES POUR
001400*                  SYNASTRY (DEM. NO 5130).
001500* 1994-03-02  RC   LA TABLE DES PERSONNES PASSE DE 30 A 50 FICHES
001600*                  (CAPACITE INSUFFISANTE EN PRODUCTION).
001700* 1995-07-18  PB   AJOUT DU COMMUTATEUR UPSI-0 DE TRACE POUR LE
001800*                  DEPANNAGE DES FICHIERS D'ENTREE MAL FORMES
001900*                  (DEM. NO 5403).
002000* 1998-11-09  PB   REVUE AN 2000 - LES DATES DE NAISSANCE SONT DES
002100*                  ZONES X PORTEES TELLES QUELLES, AUCUN CALCUL DE
002200*                  DATE DANS CE PROGRAMME. CERTIFIE CONFORME.
002300* 2002-03-19  GL   UNE PAIRE REFERENCANT UN CODE-PERSONNE ABSENT
002400*                  DE LA TABLE EST MAINTENANT SIGNALEE ET IGNOREE
002500*                  AU LIEU D'ARRETER LE LOT (DEM. NO 6044).
002600* 2006-07-11  DN   MENAGE DE FIN D'ANNEE - RETRAIT DE CODE MORT
002700*                  DANS 02000-CHARGER-PERSONNES (DEM. NO 6380).
002800* 2009-02-16  GL   CORRECTION - LES QUATRE FD D'ENTREE PORTAIENT
002900*                  DU FILLER EN TROP (PAIRS-REC ETAIT GONFLE A
003000*                  80 OCTETS); LES FICHIERS RECUS DU CLIENT SONT
003100*                  EXACTEMENT 89/34/21/8 OCTETS - AJUSTE EN
003200*                  CONSEQUENCE (DEM. NO 6429).
003300* 2009-08-03  GL   04300-CHERCHER-PREMIERE/SECONDE-PERSONNE FONDUS
003400*                  EN UNE SEULE VALIDATION AVEC SORTIE ANTICIPEE -
003500*                  LA RECHERCHE DU SECOND CODE NE SERT A RIEN SI LE
003600*                  PREMIER EST DEJA INCONNU (DEM. NO 6452).
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. ASTRMAIN.
004000 AUTHOR. R. CARON.
004100 INSTALLATION. CRACK-INFO - SERVICE ASTROLOGIE.
004200 DATE-WRITTEN. 1993-09-20.
004300 DATE-COMPILED.
004400 SECURITY. NON CLASSIFIE.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS W-TRACE-ACTIF
005300            OFF STATUS IS W-TRACE-INACTIF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PERSONS-FILE ASSIGN TO PERSONS
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT PLANETS-FILE ASSIGN TO PLANETS
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT RISING-FILE  ASSIGN TO RISING
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT PAIRS-FILE   ASSIGN TO PAIRS
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT REPORT-FILE  ASSIGN TO REPORT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*  FICHIER D'ENTETE DES PERSONNES (UNE FICHE PAR THEME NATAL).
007200******************************************************************
007300 FD  PERSONS-FILE.
007400 01  PERSONS-REC.
007500     05  PR-CODE                 PIC X(4).
007600     05  PR-NOM                  PIC X(20).
007700     05  PR-DATE-NAIS            PIC X(10).
007800     05  PR-HEURE-NAIS           PIC X(5).
007900     05  PR-LIEU                 PIC X(30).
008000     05  PR-FUSEAU               PIC X(20).
008100
008200******************************************************************
008300*  FICHIER DES PLANETES - UNE FICHE PAR CORPS CELESTE PAR
008400*  PERSONNE, DANS L'ORDRE DE LA LISTE DES PLANETES, GROUPEES
008500*  PAR PERSONNE DANS LE MEME ORDRE QUE PERSONS-FILE.
008600******************************************************************
008700 FD  PLANETS-FILE.
008800 01  PLANETS-REC.
008900     05  PL-CODE                 PIC X(4).
009000     05  PL-NOM                  PIC X(10).
009100     05  PL-SIGNE                PIC X(12).
009200     05  PL-DEGRE                PIC 9(2)V99.
009300     05  PL-MAISON               PIC 9(2).
009400     05  PL-RETRO                PIC X(1).
009500     05  FILLER                  PIC X(01).
009600
009700******************************************************************
009800*  FICHIER DE L'ASCENDANT - UNE FICHE PAR PERSONNE, ALIGNEE
009900*  SUR PERSONS-FILE.
010000******************************************************************
010100 FD  RISING-FILE.
010200 01  RISING-REC.
010300     05  RI-CODE                 PIC X(4).
010400     05  RI-SIGNE                PIC X(12).
010500     05  RI-DEGRE                PIC 9(2)V99.
010600     05  FILLER                  PIC X(01).
010700
010800******************************************************************
010900*  FICHIER DES PAIRES DEMANDEES POUR LA SYNASTRIE.
011000******************************************************************
011100 FD  PAIRS-FILE.
011200 01  PAIRS-REC.
011300     05  PA-CODE-1               PIC X(4).
011400     05  PA-CODE-2               PIC X(4).
011500
011600******************************************************************
011700*  FICHIER UNIQUE DU RAPPORT (ANALYSE NATALE ET COMPATIBILITE).
011800******************************************************************
011900 FD  REPORT-FILE.
012000 01  REPORT-REC                  PIC X(80).
012100
012200 WORKING-STORAGE SECTION.
012300*  DRAPEAU DE PAIRAGE ET MESSAGE RESERVE POUR LE CAS D'UN
012400*  FICHIER DE PAIRES VIDE - NIVEAU 77 HABITUEL DU SERVICE
012500*  POUR LES DRAPEAUX ET MESSAGES ISOLES.
012600 77  W-IND-PAIRE-TROUVEE     PIC 9       VALUE 0.
012700     88  W-PAIRE-TROUVEE                 VALUE 1.
012800 77  W-MSG-FICHIER-PAIRES-VIDE PIC X(40) VALUE
012900         "AUCUNE PAIRE A TRAITER DANS CE LOT.".
013000****************************INDICATEURS***************************
013100 01  W-INDICATEURS.
013200     05  W-IND-FIN-PERSONNES     PIC 9       VALUE 0.
013300         88  W-FIN-PERSONNES                 VALUE 1.
013400     05  W-IND-FIN-PLANETES      PIC 9       VALUE 0.
013500         88  W-FIN-PLANETES                  VALUE 1.
013600     05  W-IND-FIN-RISING        PIC 9       VALUE 0.
013700         88  W-FIN-RISING                    VALUE 1.
013800     05  W-IND-FIN-PAIRES        PIC 9       VALUE 0.
013900         88  W-FIN-PAIRES                    VALUE 1.
014000     05  FILLER                  PIC X(03).
014100
014200****************************COMPTEURS*****************************
014300 01  W-COMPTEURS.
014400     05  W-NB-PERSONNES          PIC 9(3)    COMP.
014500     05  W-IX-LIGNE              PIC 9(3)    COMP.
014600     05  FILLER                  PIC X(06).
014700
014800***************ZONES MIROIR POUR LE TRACAGE UPSI-0****************
014900*  CHAQUE FICHE LUE EST COPIEE DANS UNE ZONE MIROIR DETAILLEE
015000*  PUIS, SI LE COMMUTATEUR UPSI-0 EST ACTIF (DEPANNAGE), LA VUE
015100*  A PLAT DE LA ZONE MIROIR EST AFFICHEE A LA CONSOLE.
015200******************************************************************
015300 01  W-PERSONS-ENTREE.
015400     05  WP-CODE                 PIC X(4).
015500     05  WP-NOM                  PIC X(20).
015600     05  WP-DATE-NAIS            PIC X(10).
015700     05  WP-HEURE-NAIS           PIC X(5).
015800     05  WP-LIEU                 PIC X(30).
015900     05  WP-FUSEAU               PIC X(20).
016000 01  W-PERSONS-ENTREE-X REDEFINES W-PERSONS-ENTREE
016100                             PIC X(89).
016200
016300 01  W-PLANETES-ENTREE.
016400     05  WL-CODE                 PIC X(4).
016500     05  WL-NOM                  PIC X(10).
016600     05  WL-SIGNE                PIC X(12).
016700     05  WL-DEGRE                PIC 9(2)V99.
016800     05  WL-MAISON               PIC 9(2).
016900     05  WL-RETRO                PIC X(1).
017000 01  W-PLANETES-ENTREE-X REDEFINES W-PLANETES-ENTREE
017100                             PIC X(33).
017200
017300 01  W-RISING-ENTREE.
017400     05  WR-CODE                 PIC X(4).
017500     05  WR-SIGNE                PIC X(12).
017600     05  WR-DEGRE                PIC 9(2)V99.
017700 01  W-RISING-ENTREE-X REDEFINES W-RISING-ENTREE
017800                             PIC X(20).
017900
018000*************TABLE DES PERSONNES CHARGEES EN MEMOIRE**************
018100*  UNE FICHE PAR PERSONNE - LES CHAMPS D'ENTETE/PLANETES/ASCENDANT
018200*  SONT REMPLIS PAR CE PROGRAMME; LES CHAMPS DERIVES (REPAR-
018300*  TITIONS, DOMINANTES, MBTI, ENNEAGRAMME) SONT REMPLIS PAR
018400*  NATALRPT A L'APPEL ET DEMEURENT EN MEMOIRE POUR L'APPEL DE
018500*  SYNASTRY.
018600******************************************************************
018700 01  W-TABLE-DES-PERSONNES.
018800     05  T-ENTREE OCCURS 50 TIMES
018900             INDEXED BY T-IX-CHARGE T-IX-NATAL
019000                        T-IX-RECH-1 T-IX-RECH-2.
019100         10  T-CODE              PIC X(4).
019200         10  T-NOM               PIC X(20).
019300         10  T-DATE-NAIS         PIC X(10).
019400         10  T-HEURE-NAIS        PIC X(5).
019500         10  T-LIEU              PIC X(30).
019600         10  T-FUSEAU            PIC X(20).
019700         10  T-NB-PLANETES       PIC 9(2)    COMP.
019800         10  T-PLANETE OCCURS 12 TIMES
019900                 INDEXED BY T-IX-PLANETE.
020000             15  T-PL-NOM        PIC X(10).
020100             15  T-PL-SIGNE      PIC X(12).
020200             15  T-PL-DEGRE      PIC 9(2)V99.
020300             15  T-PL-MAISON     PIC 9(2).
020400             15  T-PL-RETRO      PIC X(1).
020500         10  T-ASC-SIGNE         PIC X(12).
020600         10  T-ASC-DEGRE         PIC 9(2)V99.
020700         10  T-ELEM-CPT OCCURS 4 TIMES  PIC 9(2) COMP.
020800         10  T-MODE-CPT OCCURS 3 TIMES  PIC 9(2) COMP.
020900         10  T-SIGNE-POIDS OCCURS 12 TIMES PIC 9(2) COMP.
021000         10  T-SIGNE-NB OCCURS 12 TIMES PIC 9(2) COMP.
021100         10  T-MAISON-NB OCCURS 12 TIMES PIC 9(2) COMP.
021200         10  T-DOM-ELEMENT       PIC X(5).
021300         10  T-DOM-MODALITE      PIC X(8).
021400         10  T-DOM-SIGNE         PIC X(12).
021500         10  T-DOM-PLANETE       PIC X(10).
021600         10  T-MBTI              PIC X(4).
021700         10  T-ENNEA-SCORE OCCURS 9 TIMES PIC S9(3) COMP.
021800         10  T-ENNEA-PRIMAIRE    PIC 9.
021900         10  T-ENNEA-AILE        PIC 9.
022000         10  FILLER              PIC X(20).
022100
022200***************ZONE D'ECHANGE DES LIGNES DE RAPPORT***************
022300*  COMMUNE AUX DEUX SOUS-PROGRAMMES - DIMENSIONNEE SUR LA PLUS
022400*  GRANDE DES DEUX (SYNASTRY, 120 LIGNES).
022500******************************************************************
022600 01  W-LIGNES-RAPPORT.
022700     05  W-LIGNE-RAPPORT OCCURS 120 TIMES PIC X(80).
022800     05  FILLER                  PIC X(01).
022900
023000 01  W-NB-LIGNES                PIC 9(3)    COMP.
023100
023200 01  W-MESSAGE-ERREUR            PIC X(80).
023300
023400 PROCEDURE DIVISION.
023500
023600 00000-MAIN-PROCEDURE.
023700     PERFORM 01000-OUVRIR-FICHIERS.
023800     PERFORM 02000-CHARGER-PERSONNES.
023900     PERFORM 03000-TRAITER-ANALYSE-NATALE
024000             VARYING T-IX-NATAL FROM 1 BY 1
024100             UNTIL T-IX-NATAL > W-NB-PERSONNES.
024200     PERFORM 04000-TRAITER-COMPATIBILITE.
024300     PERFORM 09000-FERMER-FICHIERS.
024400     STOP RUN.
024500
024600******************************************************************
024700*  OUVERTURE DES QUATRE FICHIERS D'ENTREE ET DU RAPPORT.
024800******************************************************************
024900 01000-OUVRIR-FICHIERS.
025000     OPEN INPUT  PERSONS-FILE.
025100     OPEN INPUT  PLANETS-FILE.
025200     OPEN INPUT  RISING-FILE.
025300     OPEN INPUT  PAIRS-FILE.
025400     OPEN OUTPUT REPORT-FILE.
025500
025600******************************************************************
025700*  CHARGEMENT DE TOUTES LES PERSONNES (ENTETE + PLANETES +
025800*  ASCENDANT) DANS LA TABLE EN MEMOIRE, PAR LECTURE ANTICIPEE
025900*  DES TROIS FICHIERS D'ENTREE.
026000******************************************************************
026100 02000-CHARGER-PERSONNES.
026200     MOVE ZERO TO W-NB-PERSONNES.
026300     PERFORM 02100-LIRE-UNE-PERSONNE.
026400     PERFORM 02200-LIRE-UNE-PLANETE.
026500     PERFORM 02300-LIRE-UN-ASCENDANT.
026600     PERFORM 02400-CHARGER-UNE-FICHE UNTIL W-FIN-PERSONNES.
026700
026800 02100-LIRE-UNE-PERSONNE.
026900     READ PERSONS-FILE INTO W-PERSONS-ENTREE
027000         AT END MOVE 1 TO W-IND-FIN-PERSONNES.
027100     IF NOT W-FIN-PERSONNES AND W-TRACE-ACTIF
027200         DISPLAY "ASTRMAIN - PERSONNE LUE : "
027300                 W-PERSONS-ENTREE-X
027400     END-IF.
027500
027600 02200-LIRE-UNE-PLANETE.
027700     READ PLANETS-FILE INTO W-PLANETES-ENTREE
027800         AT END MOVE 1 TO W-IND-FIN-PLANETES.
027900     IF NOT W-FIN-PLANETES AND W-TRACE-ACTIF
028000         DISPLAY "ASTRMAIN - PLANETE LUE : "
028100                 W-PLANETES-ENTREE-X
028200     END-IF.
028300
028400 02300-LIRE-UN-ASCENDANT.
028500     READ RISING-FILE INTO W-RISING-ENTREE
028600         AT END MOVE 1 TO W-IND-FIN-RISING.
028700     IF NOT W-FIN-RISING AND W-TRACE-ACTIF
028800         DISPLAY "ASTRMAIN - ASCENDANT LU : "
028900                 W-RISING-ENTREE-X
029000     END-IF.
029100
029200******************************************************************
029300*  UNE FICHE DE LA TABLE = L'ENTETE COURANTE, SES PLANETES (PAR
029400*  LECTURE ANTICIPEE TANT QUE LE CODE-PERSONNE CONCORDE) ET SON
029500*  ASCENDANT (UNE FICHE PAR PERSONNE, MEME ORDRE QUE PERSONS-
029600*  FILE).
029700*  LES CHAMPS DERIVES SONT MIS A BLANC/ZERO; NATALRPT LES REMPLIT.
029800******************************************************************
029900 02400-CHARGER-UNE-FICHE.
030000     ADD 1 TO W-NB-PERSONNES.
030100     SET T-IX-CHARGE TO W-NB-PERSONNES.
030200     MOVE WP-CODE        TO T-CODE(T-IX-CHARGE).
030300     MOVE WP-NOM         TO T-NOM(T-IX-CHARGE).
030400     MOVE WP-DATE-NAIS   TO T-DATE-NAIS(T-IX-CHARGE).
030500     MOVE WP-HEURE-NAIS  TO T-HEURE-NAIS(T-IX-CHARGE).
030600     MOVE WP-LIEU        TO T-LIEU(T-IX-CHARGE).
030700     MOVE WP-FUSEAU      TO T-FUSEAU(T-IX-CHARGE).
030800     MOVE ZERO TO T-NB-PLANETES(T-IX-CHARGE).
030900     INITIALIZE T-ELEM-CPT(T-IX-CHARGE)
031000                T-MODE-CPT(T-IX-CHARGE)
031100                T-SIGNE-POIDS(T-IX-CHARGE)
031200                T-SIGNE-NB(T-IX-CHARGE)
031300                T-MAISON-NB(T-IX-CHARGE)
031400                T-DOM-ELEMENT(T-IX-CHARGE)
031500                T-DOM-MODALITE(T-IX-CHARGE)
031600                T-DOM-SIGNE(T-IX-CHARGE)
031700                T-DOM-PLANETE(T-IX-CHARGE)
031800                T-MBTI(T-IX-CHARGE)
031900                T-ENNEA-SCORE(T-IX-CHARGE)
032000                T-ENNEA-PRIMAIRE(T-IX-CHARGE)
032100                T-ENNEA-AILE(T-IX-CHARGE).
032200     PERFORM 02410-CHARGER-UNE-PLANETE
032300             UNTIL W-FIN-PLANETES
032400                OR WL-CODE NOT = T-CODE(T-IX-CHARGE).
032500     IF NOT W-FIN-RISING AND WR-CODE = T-CODE(T-IX-CHARGE)
032600         MOVE WR-SIGNE TO T-ASC-SIGNE(T-IX-CHARGE)
032700         MOVE WR-DEGRE TO T-ASC-DEGRE(T-IX-CHARGE)
032800         PERFORM 02300-LIRE-UN-ASCENDANT
032900     END-IF.
033000     PERFORM 02100-LIRE-UNE-PERSONNE.
033100
033200 02410-CHARGER-UNE-PLANETE.
033300     ADD 1 TO T-NB-PLANETES(T-IX-CHARGE).
033400     SET T-IX-PLANETE TO T-NB-PLANETES(T-IX-CHARGE).
033500     MOVE WL-NOM    TO T-PL-NOM(T-IX-CHARGE, T-IX-PLANETE).
033600     MOVE WL-SIGNE  TO T-PL-SIGNE(T-IX-CHARGE, T-IX-PLANETE).
033700     MOVE WL-DEGRE  TO T-PL-DEGRE(T-IX-CHARGE, T-IX-PLANETE).
033800     MOVE WL-MAISON TO T-PL-MAISON(T-IX-CHARGE, T-IX-PLANETE).
033900     MOVE WL-RETRO  TO T-PL-RETRO(T-IX-CHARGE, T-IX-PLANETE).
034000     PERFORM 02200-LIRE-UNE-PLANETE.
034100
034200******************************************************************
034300*  ANALYSE NATALE D'UNE PERSONNE DE LA TABLE - L'APPEL REMPLIT
034400*  LES CHAMPS DERIVES DIRECTEMENT DANS LA FICHE DE LA TABLE ET
034500*  RETOURNE LE RAPPORT DEJA MIS EN FORME.
034600******************************************************************
034700 03000-TRAITER-ANALYSE-NATALE.
034800     CALL "NATALRPT" USING T-ENTREE(T-IX-NATAL)
034900                           W-LIGNES-RAPPORT
035000                           W-NB-LIGNES.
035100     PERFORM 05000-ECRIRE-LES-LIGNES
035200             VARYING W-IX-LIGNE FROM 1 BY 1
035300             UNTIL W-IX-LIGNE > W-NB-LIGNES.
035400
035500******************************************************************
035600*  COMPATIBILITE - UNE FICHE PAIRS-FILE PAR COMPARAISON DEMANDEE.
035700*  LES DEUX CODES SONT RECHERCHES DANS LA TABLE; UNE PAIRE DONT
035800*  UN CODE EST INTROUVABLE EST SIGNALEE ET SAUTEE (DEM. NO 6044).
035900******************************************************************
036000 04000-TRAITER-COMPATIBILITE.
036100     PERFORM 04100-LIRE-UNE-PAIRE.
036200     PERFORM 04200-TRAITER-UNE-PAIRE UNTIL W-FIN-PAIRES.
036300
036400 04100-LIRE-UNE-PAIRE.
036500     READ PAIRS-FILE
036600         AT END MOVE 1 TO W-IND-FIN-PAIRES.
036700
036800 04200-TRAITER-UNE-PAIRE.
036900     PERFORM 04300-VALIDER-LA-PAIRE
037000             THRU 04300-VALIDER-LA-PAIRE-EXIT.
037100     IF W-PAIRE-TROUVEE
037200         CALL "SYNASTRY" USING T-ENTREE(T-IX-RECH-1)
037300                               T-ENTREE(T-IX-RECH-2)
037400                               W-LIGNES-RAPPORT
037500                               W-NB-LIGNES
037600         PERFORM 05000-ECRIRE-LES-LIGNES
037700                 VARYING W-IX-LIGNE FROM 1 BY 1
037800                 UNTIL W-IX-LIGNE > W-NB-LIGNES
037900     ELSE
038000         MOVE SPACES TO W-MESSAGE-ERREUR
038100         STRING "ASTRMAIN - PAIRE IGNOREE, CODE INCONNU : "
038200                PA-CODE-1 " / " PA-CODE-2 DELIMITED BY SIZE
038300                INTO W-MESSAGE-ERREUR
038400         DISPLAY W-MESSAGE-ERREUR
038500     END-IF.
038600     PERFORM 04100-LIRE-UNE-PAIRE.
038700
038800******************************************************************
038900*  VALIDATION DE LA PAIRE - LA DEUXIEME RECHERCHE EST SAUTEE SI
039000*  LE PREMIER CODE EST DEJA INCONNU (STYLE HABITUEL DU SERVICE
039100*  POUR CES SORTIES ANTICIPEES).
039200******************************************************************
039300 04300-VALIDER-LA-PAIRE.
039400     MOVE 0 TO W-IND-PAIRE-TROUVEE.
039500     SEARCH T-ENTREE VARYING T-IX-RECH-1
039600         AT END
039700             GO TO 04300-VALIDER-LA-PAIRE-EXIT
039800         WHEN T-CODE(T-IX-RECH-1) = PA-CODE-1
039900             MOVE 1 TO W-IND-PAIRE-TROUVEE
040000     END-SEARCH.
040100     IF NOT W-PAIRE-TROUVEE
040200         GO TO 04300-VALIDER-LA-PAIRE-EXIT
040300     END-IF.
040400     MOVE 0 TO W-IND-PAIRE-TROUVEE.
040500     SEARCH T-ENTREE VARYING T-IX-RECH-2
040600         AT END
040700             CONTINUE
040800         WHEN T-CODE(T-IX-RECH-2) = PA-CODE-2
040900             MOVE 1 TO W-IND-PAIRE-TROUVEE
041000     END-SEARCH.
041100 04300-VALIDER-LA-PAIRE-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500*  ECRITURE D'UNE LIGNE DU RAPPORT - LA PREMIERE LIGNE D'UN
041600*  RAPPORT (PERSONNE OU PAIRE) COMMENCE UNE NOUVELLE PAGE.
041700******************************************************************
041800 05000-ECRIRE-LES-LIGNES.
041900     IF W-IX-LIGNE = 1
042000         WRITE REPORT-REC FROM W-LIGNE-RAPPORT(W-IX-LIGNE)
042100               AFTER ADVANCING PAGE
042200     ELSE
042300         WRITE REPORT-REC FROM W-LIGNE-RAPPORT(W-IX-LIGNE)
042400               AFTER ADVANCING 1 LINE
042500     END-IF.
042600
042700******************************************************************
042800*  FERMETURE DE TOUS LES FICHIERS.
042900******************************************************************
043000 09000-FERMER-FICHIERS.
043100     CLOSE PERSONS-FILE.
043200     CLOSE PLANETS-FILE.
043300     CLOSE RISING-FILE.
043400     CLOSE PAIRS-FILE.
043500     CLOSE REPORT-FILE.
